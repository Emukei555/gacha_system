000100*****************************************************************
000200* Program name:    GCHDRAW
000300* Original author: CHIPMAN
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/91  CHIPMAN       Created for the PRIZE VAULT gacha
000900*                         subsystem - draw engine, request PR-118
001000* 04/02/91  CHIPMAN       Added pity/guarantee counters to the
001100*                         gacha-state file per PR-124
001200* 09/14/93  CHIPMAN       Wallet consume changed to paid-stones
001300*                         first per PR-201 (was free-first)
001400* 11/30/93  RIVERA        Added capacity guard on inventory grant,
001500*                         request rolls back whole transaction on
001600*                         overflow - PR-207
001700* 02/06/95  RIVERA        Emission table now grouped by pool at
001800*                         load time (binary search on POOL-ID) -
001900*                         PR-233, perf complaint from ops
002000* 01/08/99  RIVERA        Y2K - WS-RUN-DATE built from a windowed
002100*                         century instead of a hardcoded '19' -
002200*                         PR-311
002300* 06/14/02  RIVERA        Audit finding on G003: items already
002400*                         granted before an overflow stayed on
002500*                         the INVENTORY file even though the
002600*                         wallet and state rows were put back -
002700*                         rollback now undoes inventory too,
002800*                         PR-347
002900* 09/19/02  RIVERA        Ops asked for the pool name to print on
003000*                         line 1 of the report instead of just
003100*                         "SUMMARY RPT" - held for next release,
003200*                         PR-352 (deferred, see GCHRPT ticket)
003300* 02/03/03  TANAKA        Reviewed all seven end-of-run REWRITE
003400*                         paragraphs after a shop-wide audit of
003500*                         programs that reopen their own input
003600*                         files as output - confirmed WALLETF,
003700*                         GSTATEF and INVENTF are the only three
003800*                         opened OUTPUT here and all three are
003900*                         fully reloaded to WORKING-STORAGE
004000*                         before being closed for reopen, no
004100*                         change required, PR-360
004200* 08/09/03  TANAKA        720-INVENTORY-ADD's banner claimed a
004300*                         positive-amount guard that was never
004400*                         coded - added WS-GRANT-AMOUNT and a
004500*                         C001 check ahead of the capacity test,
004600*                         PR-364
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.     GCHDRAW.
005000 AUTHOR.         CHIPMAN.
005100 INSTALLATION.   CASA CHIPMAN.
005200 DATE-WRITTEN.   3/11/1991.
005300 DATE-COMPILED.  6/14/2002.
005400 SECURITY.       NON-CONFIDENTIAL.
005500*****************************************************************
005600* PRIZE VAULT GACHA DRAW ENGINE
005700*
005800* READS A FILE OF DRAW REQUESTS AND, FOR EACH ONE, VALIDATES THE
005900* REQUESTED POOL IS OPEN, CHARGES THE DRAW COST TO THE PLAYER'S
006000* STONE WALLET (PAID STONES BEFORE FREE STONES), RUNS A WEIGHTED
006100* LOTTERY OVER THE POOL'S EMISSION TABLE ONE TIME PER DRAW,
006200* ADVANCES THE PLAYER'S PITY/GUARANTEE COUNTERS FOR THE POOL,
006300* GRANTS THE WON ITEMS INTO THE PLAYER'S INVENTORY, AND WRITES
006400* ONE TRANSACTION HISTORY RECORD.  A REQUEST THAT FAILS ANY STEP
006500* IS WRITTEN TO THE REJECT FILE AND LEAVES EVERY FILE IMAGE FOR
006600* THAT REQUEST UNCHANGED - NO PARTIAL UPDATES.
006700*
006800* //GCHDRAW  JOB 1,NOTIFY=&SYSUID
006900* //***************************************************/
007000* //COBRUN  EXEC IGYWCL
007100* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(GCHDRAW),DISP=SHR
007200* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(GCHDRAW),DISP=SHR
007300* //***************************************************/
007400* // IF RC = 0 THEN
007500* //***************************************************/
007600* //RUN     EXEC PGM=GCHDRAW
007700* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007800* //DRAWREQ   DD DSN=MTM2020.PRZVAULT.DRAWREQ,DISP=SHR
007900* //POOLMSTR  DD DSN=MTM2020.PRZVAULT.POOLMSTR,DISP=SHR
008000* //EMISMSTR  DD DSN=MTM2020.PRZVAULT.EMISMSTR,DISP=SHR
008100* //ITEMMSTR  DD DSN=MTM2020.PRZVAULT.ITEMMSTR,DISP=SHR
008200* //WALLETF   DD DSN=MTM2020.PRZVAULT.WALLETF,DISP=OLD
008300* //GSTATEF   DD DSN=MTM2020.PRZVAULT.GSTATEF,DISP=OLD
008400* //INVENTF   DD DSN=MTM2020.PRZVAULT.INVENTF,DISP=OLD
008500* //SEEDCARD  DD DSN=MTM2020.PRZVAULT.SEEDCARD,DISP=SHR
008600* //GCHTRANS  DD DSN=&SYSUID..OUTPUT(GCHTRANS),DISP=SHR
008700* //GCHREJ    DD DSN=&SYSUID..OUTPUT(GCHREJ),DISP=SHR
008800* //GCHRPT    DD SYSOUT=*,OUTLIM=15000
008900* //CEEDUMP   DD DUMMY
009000* //SYSUDUMP  DD DUMMY
009100* //***************************************************/
009200* // ELSE
009300* // ENDIF
009400*
009500 ENVIRONMENT DIVISION.
009600 CONFIGURATION SECTION.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100* DRAWREQ - THE DRIVER FILE, ONE CARD IMAGE PER DRAW REQUEST.
010200     SELECT REQUEST-FILE-IN  ASSIGN TO DRAWREQ
010300         ORGANIZATION IS SEQUENTIAL.
010400
010500* POOLMSTR - GACHA BANNER MASTER, SORTED ASCENDING ON POOL-ID.
010600     SELECT POOL-FILE-IN     ASSIGN TO POOLMSTR
010700         ORGANIZATION IS SEQUENTIAL.
010800
010900* EMISMSTR - PRIZE-SLOT MASTER, SORTED ASCENDING ON POOL-ID SO
011000* IT RUNS IN STEP WITH POOLMSTR AT LOAD TIME (SEE 120 SERIES).
011100     SELECT EMISSION-FILE-IN ASSIGN TO EMISMSTR
011200         ORGANIZATION IS SEQUENTIAL.
011300
011400* ITEMMSTR - ITEM CATALOG, SORTED ASCENDING ON ITEM-ID.
011500     SELECT ITEM-FILE-IN     ASSIGN TO ITEMMSTR
011600         ORGANIZATION IS SEQUENTIAL.
011700
011800* WALLETF - PLAYER STONE BALANCES.  OPENED INPUT AT START OF
011900* RUN, CLOSED, THEN REOPENED OUTPUT AT 900-FINALIZATION TO
012000* REWRITE THE WHOLE FILE FROM THE IN-MEMORY TABLE.
012100     SELECT WALLET-FILE      ASSIGN TO WALLETF
012200         ORGANIZATION IS SEQUENTIAL.
012300
012400* GSTATEF - PITY/GUARANTEE COUNTERS.  SAME OPEN-INPUT-THEN-
012500* REOPEN-OUTPUT TREATMENT AS WALLETF.
012600     SELECT GSTATE-FILE      ASSIGN TO GSTATEF
012700         ORGANIZATION IS SEQUENTIAL.
012800
012900* INVENTF - PER-PLAYER ITEM HOLDINGS.  SAME TREATMENT AGAIN.
013000     SELECT INVENTORY-FILE   ASSIGN TO INVENTF
013100         ORGANIZATION IS SEQUENTIAL.
013200
013300* SEEDCARD - OPTIONAL OPS CONTROL CARD, USUALLY EMPTY.  READ
013400* ONCE AT 105-INITIALIZE-RANDOM-SEED AND CLOSED IMMEDIATELY.
013500     SELECT SEED-CARD-FILE   ASSIGN TO SEEDCARD
013600         ORGANIZATION IS SEQUENTIAL.
013700
013800* GCHTRANS - PERMANENT DRAW HISTORY, ONE RECORD PER ACCEPTED
013900* REQUEST.  READ BY THE GCHHIST REPORT PROGRAM.
014000     SELECT TRANSACTION-FILE-OUT ASSIGN TO GCHTRANS
014100         ORGANIZATION IS SEQUENTIAL.
014200
014300* GCHREJ - ONE RECORD PER REJECTED REQUEST, FOR OPS FOLLOW-UP.
014400     SELECT REJECT-FILE-OUT  ASSIGN TO GCHREJ
014500         ORGANIZATION IS SEQUENTIAL.
014600
014700* GCHRPT - THE PRINTED CONTROL REPORT, SYSOUT IN PRODUCTION.
014800     SELECT SUMMARY-RPT-OUT  ASSIGN TO GCHRPT
014900         ORGANIZATION IS SEQUENTIAL.
015000
015100 DATA DIVISION.
015200 FILE SECTION.
015300*
015400* ONE CARD PER DRAW REQUEST - THE ONLY INPUT DRIVING THE WHOLE
015500* RUN.  DR-DRAW-COUNT IS HOW MANY TIMES TO SPIN THE LOTTERY FOR
015600* THIS REQUEST (1-10, ENFORCED IN 200-PROCESS-ONE-REQUEST);
015700* DR-REQUEST-DATE IS CHECKED AGAINST THE POOL'S OPEN WINDOW.
015800 FD  REQUEST-FILE-IN RECORD CONTAINS 80 CHARACTERS
015900                     RECORDING MODE F.
016000 01  DRAW-REQUEST-RECORD.
016100     05  DR-REQUEST-ID        PIC X(12).
016200     05  DR-USER-ID           PIC X(08).
016300     05  DR-POOL-ID           PIC X(08).
016400     05  DR-DRAW-COUNT        PIC 9(03).
016500     05  DR-REQUEST-DATE      PIC 9(08).
016600     05  FILLER               PIC X(41).
016700
016800* POOL MASTER - ONE ROW PER GACHA BANNER.  PM-COST-AMOUNT IS
016900* PER-DRAW, MULTIPLIED BY DR-DRAW-COUNT IN 200-PROCESS-ONE-
017000* REQUEST.  PM-PITY-CEILING OF ZERO MEANS "NO PITY MECHANIC ON
017100* THIS POOL" (SEE 380-ADVANCE-GACHA-STATE).
017200 FD  POOL-FILE-IN RECORD CONTAINS 80 CHARACTERS
017300                  RECORDING MODE F.
017400 01  POOL-MASTER-RECORD.
017500     05  PM-POOL-ID           PIC X(08).
017600     05  PM-POOL-NAME         PIC X(20).
017700     05  PM-START-DATE        PIC 9(08).
017800     05  PM-END-DATE          PIC 9(08).
017900     05  PM-COST-AMOUNT       PIC 9(07).
018000     05  PM-PITY-CEILING      PIC 9(05).
018100     05  FILLER               PIC X(24).
018200
018300* EMISSION MASTER - ONE ROW PER POSSIBLE PRIZE SLOT ON A POOL,
018400* SORTED BY POOL-ID ON DISK.  EM-WEIGHT IS THE SLOT'S SHARE OF
018500* THE 10000-POINT LOTTERY (SEE 310/500 BELOW); EM-PICKUP-FLAG
018600* MARKS A "RATE-UP" SLOT BUT DOES NOT CHANGE ITS WEIGHT.
018700 FD  EMISSION-FILE-IN RECORD CONTAINS 80 CHARACTERS
018800                      RECORDING MODE F.
018900 01  EMISSION-MASTER-RECORD.
019000     05  EM-POOL-ID           PIC X(08).
019100     05  EM-EMISSION-ID       PIC X(08).
019200     05  EM-ITEM-ID           PIC X(08).
019300     05  EM-WEIGHT            PIC 9(05).
019400     05  EM-PICKUP-FLAG       PIC X(01).
019500         88  EM-IS-PICKUP         VALUE "Y".
019600         88  EM-IS-NOT-PICKUP     VALUE "N".
019700     05  FILLER               PIC X(50).
019800
019900* ITEM MASTER - THE CATALOG OF PRIZE ITEMS.  IM-RARITY OF "SSR"
020000* IS THE TOP TIER AND IS WHAT RESETS A PLAYER'S PITY COUNTER;
020100* IM-MAX-CAPACITY IS THE PER-PLAYER HOLDING LIMIT ENFORCED BY
020200* 720-INVENTORY-ADD.
020300 FD  ITEM-FILE-IN RECORD CONTAINS 80 CHARACTERS
020400                  RECORDING MODE F.
020500 01  ITEM-MASTER-RECORD.
020600     05  IM-ITEM-ID           PIC X(08).
020700     05  IM-ITEM-NAME         PIC X(20).
020800     05  IM-RARITY            PIC X(03).
020900     05  IM-MAX-CAPACITY      PIC 9(07).
021000     05  FILLER               PIC X(42).
021100
021200* WALLET MASTER - THE PLAYER'S TWO STONE BALANCES.  UPDATED IN
021300* MEMORY ALL RUN, REWRITTEN WHOLE AT END OF RUN BY 910 - THIS
021400* FILE IS NEVER RANDOM-ACCESSED OR PARTIALLY REWRITTEN.
021500 FD  WALLET-FILE RECORD CONTAINS 40 CHARACTERS
021600                 RECORDING MODE F.
021700 01  WALLET-RECORD.
021800     05  WL-USER-ID           PIC X(08).
021900     05  WL-PAID-STONES       PIC 9(09).
022000     05  WL-FREE-STONES       PIC 9(09).
022100     05  FILLER               PIC X(14).
022200
022300* GACHA-STATE MASTER - THE PITY/GUARANTEE COUNTERS, ONE ROW PER
022400* (USER-ID, POOL-ID) PAIR THAT HAS EVER DRAWN.  REWRITTEN WHOLE
022500* AT END OF RUN BY 920, INCLUDING ANY ROWS APPENDED THIS RUN.
022600 FD  GSTATE-FILE RECORD CONTAINS 40 CHARACTERS
022700                 RECORDING MODE F.
022800 01  GACHA-STATE-RECORD.
022900     05  GS-USER-ID           PIC X(08).
023000     05  GS-POOL-ID           PIC X(08).
023100     05  GS-PITY-COUNT        PIC 9(05).
023200     05  GS-GUARANTEED-COUNT  PIC 9(05).
023300     05  FILLER               PIC X(14).
023400
023500* INVENTORY MASTER - HOW MANY OF EACH ITEM A PLAYER HOLDS, ONE
023600* ROW PER (USER-ID, ITEM-ID) PAIR EVER GRANTED.  REWRITTEN WHOLE
023700* AT END OF RUN BY 930 - SEE THE PR-347 CHANGE-LOG ENTRY ABOVE
023800* FOR WHY A ROLLED-BACK REQUEST MUST NOT LEAVE A STALE BUMP HERE.
023900 FD  INVENTORY-FILE RECORD CONTAINS 40 CHARACTERS
024000                    RECORDING MODE F.
024100 01  INVENTORY-RECORD.
024200     05  IV-USER-ID           PIC X(08).
024300     05  IV-ITEM-ID           PIC X(08).
024400     05  IV-QUANTITY          PIC 9(07).
024500     05  FILLER               PIC X(17).
024600
024700* OPTIONAL CONTROL CARD - OPS CAN DROP A NONZERO SEED HERE TO
024800* FORCE A REPRODUCIBLE TEST RUN; A MISSING OR EMPTY FILE (AT END
024900* ON THE FIRST READ) LEAVES THE CLOCK-DERIVED SEED IN PLACE.
025000 FD  SEED-CARD-FILE RECORD CONTAINS 80 CHARACTERS
025100                    RECORDING MODE F.
025200 01  SEED-CARD-RECORD.
025300     05  SC-SEED-OVERRIDE     PIC 9(09).
025400     05  FILLER               PIC X(71).
025500
025600* ONE OUTPUT RECORD PER SUCCESSFULLY PROCESSED REQUEST - THE
025700* PERMANENT HISTORY OF WHAT WAS DRAWN, READ BACK BY GCHHIST.
025800* TR-RESULT-ITEMS HOLDS UP TO 10 DRAWN ITEMS (THE MAXIMUM
025900* DR-DRAW-COUNT), ONE SUB-RECORD PER DRAW IN DRAW ORDER.
026000 FD  TRANSACTION-FILE-OUT RECORD CONTAINS 200 CHARACTERS
026100                          RECORDING MODE F.
026200 01  TRANSACTION-RECORD.
026300     05  TR-REQUEST-ID        PIC X(12).
026400     05  TR-USER-ID           PIC X(08).
026500     05  TR-POOL-ID           PIC X(08).
026600     05  TR-CONSUMED-PAID     PIC 9(09).
026700     05  TR-CONSUMED-FREE     PIC 9(09).
026800     05  TR-RESULT-COUNT      PIC 9(03).
026900     05  TR-RESULT-ITEMS OCCURS 10 TIMES.
027000         10  TR-ITEM-ID       PIC X(08).
027100         10  TR-RARITY        PIC X(03).
027200         10  TR-PICKUP        PIC X(01).
027300         10  TR-EMISSION-TYPE PIC X(01).
027400     05  TR-CREATED-DATE      PIC 9(08).
027500     05  FILLER               PIC X(13).
027600
027700* ONE OUTPUT RECORD PER FAILED REQUEST - RJ-ERROR-MESSAGE IS A
027800* COPY OF THE ERROR-CODE TABLE TEXT AT THE TIME OF THE RUN, NOT
027900* A FOREIGN KEY, SO A REJECT FILE READS STANDALONE YEARS LATER.
028000 FD  REJECT-FILE-OUT RECORD CONTAINS 80 CHARACTERS
028100                     RECORDING MODE F.
028200 01  REJECT-RECORD.
028300     05  RJ-REQUEST-ID        PIC X(12).
028400     05  RJ-ERROR-CODE        PIC X(07).
028500     05  RJ-ERROR-MESSAGE     PIC X(40).
028600     05  FILLER               PIC X(21).
028700
028800* PRINTER-SPACED CONTROL REPORT - HEADERS, ONE DETAIL LINE PER
028900* REQUEST (ACCEPTED OR REJECTED), AND GRAND TOTALS AT THE END.
029000 FD  SUMMARY-RPT-OUT RECORD CONTAINS 132 CHARACTERS
029100                     RECORDING MODE F.
029200 01  SUMMARY-RPT-LINE         PIC X(132).
029300
029400 WORKING-STORAGE SECTION.
029500*
029600* ---------------------------------------------------------------
029700* STANDALONE SCALARS - THIS SHOP'S HABIT IS TO KEEP A ONE-OF-A-
029800* KIND WORK FIELD AT THE 77 LEVEL RATHER THAN BURY IT INSIDE A
029900* GROUP IT DOES NOT LOGICALLY BELONG TO.  THE PARK-MILLER LCG
030000* STATE BELOW IS FIVE SUCH FIELDS PLUS THE SEED-OVERRIDE FLAG -
030100* THEY ARE RELATED BY USE, NOT BY RECORD LAYOUT, SO EACH GETS
030200* ITS OWN 77 RATHER THAN A WS-RANDOM-WORK GROUP.
030300 77  WS-RANDOM-SEED           PIC 9(09)  COMP.
030400 77  WS-RANDOM-MULT           PIC 9(09)  COMP  VALUE 16807.
030500 77  WS-RANDOM-MODULUS        PIC 9(10)  COMP  VALUE 2147483647.
030600 77  WS-RANDOM-PRODUCT        PIC 9(18)  COMP.
030700 77  WS-RANDOM-QUOTIENT       PIC 9(18)  COMP.
030800 77  WS-RANDOM-DRAW           PIC 9(09)  COMP.
030900 77  WS-SEEDCARD-PRESENT      PIC X      VALUE "N".
031000     88  SEEDCARD-WAS-READ        VALUE "Y".
031100*
031200* REPORT-BANNER SCALARS, ALSO 77-LEVEL PER SHOP HABIT - THE
031300* BOSS'S NAME NEVER CHANGES WITHIN A RUN AND COUNTER IS A PLAIN
031400* LOOP TALLY, NEITHER BELONGS INSIDE A RECORD LAYOUT.
031500 77  BOSS-NAME                PIC X(25)
031600                               VALUE "P. RIVERA, OPS MANAGER".
031700 77  COUNTER                  PIC 9      VALUE ZERO.
031800*
031900* ---------------------------------------------------------------
032000* RUN DATE / TIME - WS-DATE-6 COMES BACK FROM ACCEPT ... FROM
032100* DATE AS A SIX-DIGIT YYMMDD FIELD; THE REDEFINES BREAKS IT
032200* INTO THE THREE TWO-DIGIT PIECES 110-GET-RUN-DATE NEEDS TO
032300* BUILD THE FULL EIGHT-DIGIT WS-RUN-DATE BELOW IT.
032400* ---------------------------------------------------------------
032500 01  WS-DATE-FIELDS.
032600     05  WS-DATE-6            PIC 9(06).
032700     05  WS-DATE-6R REDEFINES WS-DATE-6.
032800         10  WS-DATE-YY       PIC 99.
032900         10  WS-DATE-MM       PIC 99.
033000         10  WS-DATE-DD       PIC 99.
033100* WS-CENTURY-WINDOW IS THE Y2K SLIDING-WINDOW PIVOT ADDED UNDER
033200* PR-311 (SEE THE 01/08/99 LOG ENTRY ABOVE) - A TWO-DIGIT YEAR
033300* BELOW 70 IS TAKEN AS 20XX, AT OR ABOVE 70 AS 19XX.
033400     05  WS-CENTURY-WINDOW    PIC 99  VALUE 19.
033500     05  WS-RUN-DATE          PIC 9(08).
033600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
033700         10  WS-RUN-CENTURY   PIC 99.
033800         10  WS-RUN-YY        PIC 99.
033900         10  WS-RUN-MM        PIC 99.
034000         10  WS-RUN-DD        PIC 99.
034100     05  FILLER               PIC X(04).
034200*
034300* WS-TIME-8 COMES BACK FROM ACCEPT ... FROM TIME AS AN EIGHT-
034400* DIGIT HHMMSSHH FIELD (HUNDREDTHS OF A SECOND); THE REDEFINES
034500* FEEDS BOTH THE REPORT HEADER TIMESTAMP AND THE RANDOM SEED.
034600 01  WS-TIME-FIELDS.
034700     05  WS-TIME-8            PIC 9(08).
034800     05  WS-TIME-8R REDEFINES WS-TIME-8.
034900         10  WS-TIME-HH       PIC 99.
035000         10  WS-TIME-MM       PIC 99.
035100         10  WS-TIME-SS       PIC 99.
035200         10  WS-TIME-HS       PIC 99.
035300     05  FILLER               PIC X(04).
035400*
035500* ---------------------------------------------------------------
035600* IN-MEMORY MASTER TABLES - LOADED ONCE AT 110/120/130 BELOW AND
035700* BINARY-SEARCHED PER REQUEST (MASTERS ARE SORTED ON DISK PER
035800* OPS RUNBOOK 4.2).  WS-PT-EMIS-START-IX/WS-PT-EMIS-COUNT LET
035900* 310-LOCATE-POOL-EMISSIONS FIND A POOL'S SLICE OF THE EMISSION
036000* TABLE WITHOUT A SECOND SEARCH.
036100* ---------------------------------------------------------------
036200 01  WS-POOL-TABLE.
036300     05  WS-POOL-ENTRY OCCURS 1 TO 200 TIMES
036400             DEPENDING ON WS-POOL-COUNT
036500             ASCENDING KEY IS WS-PT-POOL-ID
036600             INDEXED BY WS-PT-IDX.
036700         10  WS-PT-POOL-ID        PIC X(08).
036800         10  WS-PT-POOL-NAME      PIC X(20).
036900         10  WS-PT-START-DATE     PIC 9(08).
037000         10  WS-PT-END-DATE       PIC 9(08).
037100         10  WS-PT-COST-AMOUNT    PIC 9(07).
037200         10  WS-PT-PITY-CEILING   PIC 9(05).
037300         10  WS-PT-EMIS-START-IX  PIC 9(05)  COMP.
037400         10  WS-PT-EMIS-COUNT     PIC 9(05)  COMP.
037500         10  FILLER               PIC X(04).
037600 01  WS-POOL-COUNT                PIC 9(05)  COMP  VALUE ZERO.
037700*
037800* EMISSION TABLE - SORTED BY POOL-ID SO EACH POOL'S SLOTS SIT
037900* TOGETHER; 310-LOCATE-POOL-EMISSIONS RECORDS THE FIRST-INDEX/
038000* COUNT PAIR ABOVE THE FIRST TIME A POOL IS SEEN AND EVERY 500-
038100* LOTTERY-DRAW WALK AFTER THAT USES THE PAIR DIRECTLY.
038200 01  WS-EMISSION-TABLE.
038300     05  WS-EMIS-ENTRY OCCURS 1 TO 2000 TIMES
038400             DEPENDING ON WS-EMIS-COUNT
038500             INDEXED BY WS-ET-IDX.
038600         10  WS-ET-POOL-ID        PIC X(08).
038700         10  WS-ET-EMISSION-ID    PIC X(08).
038800         10  WS-ET-ITEM-ID        PIC X(08).
038900         10  WS-ET-WEIGHT         PIC 9(05).
039000         10  WS-ET-PICKUP-FLAG    PIC X(01).
039100         10  FILLER               PIC X(04).
039200 01  WS-EMIS-COUNT                PIC 9(05)  COMP  VALUE ZERO.
039300*
039400* ITEM CATALOG - BINARY-SEARCHED BY WS-IT-ITEM-ID WHENEVER A
039500* WINNING EMISSION SLOT'S ITEM NEEDS ITS RARITY/CAPACITY LOOKED
039600* UP FOR THE PITY CHECK (380) OR THE INVENTORY GUARD (720).
039700 01  WS-ITEM-TABLE.
039800     05  WS-ITEM-ENTRY OCCURS 1 TO 500 TIMES
039900             DEPENDING ON WS-ITEM-COUNT
040000             ASCENDING KEY IS WS-IT-ITEM-ID
040100             INDEXED BY WS-IT-IDX.
040200         10  WS-IT-ITEM-ID        PIC X(08).
040300         10  WS-IT-ITEM-NAME      PIC X(20).
040400         10  WS-IT-RARITY         PIC X(03).
040500         10  WS-IT-MAX-CAPACITY   PIC 9(07).
040600         10  FILLER               PIC X(04).
040700 01  WS-ITEM-COUNT                PIC 9(05)  COMP  VALUE ZERO.
040800*
040900* ---------------------------------------------------------------
041000* IN-MEMORY STATE TABLES - THESE MIRROR THE KEYED FILES.  ROWS
041100* ARE APPENDED WHEN A USER'S FIRST DRAW/GRANT AGAINST A POOL OR
041200* ITEM HAPPENS THIS RUN, SO THEY ARE WALKED LINEARLY RATHER THAN
041300* BINARY-SEARCHED.
041400* ---------------------------------------------------------------
041500* WALLET TABLE - MIRRORS WALLET-FILE.  A ROW IS NEVER APPENDED
041600* HERE BY A DRAW REQUEST (SEE 320-LOCATE-WALLET) - A USER-ID
041700* WITH NO ROW IS REJECTED G002, NOT DEFAULTED TO ZERO BALANCE.
041800 01  WS-WALLET-TABLE.
041900     05  WS-WT-ENTRY OCCURS 1 TO 1000 TIMES
042000             DEPENDING ON WS-WALLET-COUNT
042100             INDEXED BY WS-WT-IDX.
042200         10  WS-WT-USER-ID        PIC X(08).
042300         10  WS-WT-PAID-STONES    PIC 9(09).
042400         10  WS-WT-FREE-STONES    PIC 9(09).
042500         10  FILLER               PIC X(04).
042600 01  WS-WALLET-COUNT              PIC 9(05)  COMP  VALUE ZERO.
042700*
042800* GACHA-STATE TABLE - UNLIKE WALLET, A ROW IS APPENDED HERE THE
042900* FIRST TIME A (USER-ID, POOL-ID) PAIR IS SEEN, STARTING AT ZERO
043000* PITY/GUARANTEE - SEE 330-LOCATE-GACHA-STATE.
043100 01  WS-GSTATE-TABLE.
043200     05  WS-GT-ENTRY OCCURS 1 TO 2000 TIMES
043300             DEPENDING ON WS-GSTATE-COUNT
043400             INDEXED BY WS-GT-IDX.
043500         10  WS-GT-USER-ID        PIC X(08).
043600         10  WS-GT-POOL-ID        PIC X(08).
043700         10  WS-GT-PITY-COUNT     PIC 9(05).
043800         10  WS-GT-GUAR-COUNT     PIC 9(05).
043900         10  FILLER               PIC X(04).
044000 01  WS-GSTATE-COUNT              PIC 9(05)  COMP  VALUE ZERO.
044100*
044200* INVENTORY TABLE - LIKE GACHA-STATE, A ROW IS APPENDED THE
044300* FIRST TIME A (USER-ID, ITEM-ID) PAIR IS GRANTED - SEE 391-
044400* GRANT-ONE-ITEM.  WS-IN-QUANTITY IS CAPPED AT THE ITEM'S
044500* IM-MAX-CAPACITY, NEVER ALLOWED TO OVERFLOW IT.
044600 01  WS-INVENTORY-TABLE.
044700     05  WS-IN-ENTRY OCCURS 1 TO 3000 TIMES
044800             DEPENDING ON WS-INVENTORY-COUNT
044900             INDEXED BY WS-IN-IDX.
045000         10  WS-IN-USER-ID        PIC X(08).
045100         10  WS-IN-ITEM-ID        PIC X(08).
045200         10  WS-IN-QUANTITY       PIC 9(07).
045300         10  FILLER               PIC X(04).
045400 01  WS-INVENTORY-COUNT           PIC 9(05)  COMP  VALUE ZERO.
045500*
045600* PER-REQUEST LIST OF INVENTORY ROWS TOUCHED BY 391-GRANT-ONE-
045700* ITEM, SO 395-ROLLBACK-REQUEST CAN PUT EACH ROW BACK THE WAY IT
045800* FOUND IT (OR REMOVE IT, IF THE ROW WAS CREATED THIS REQUEST) -
045900* SEE 393/394/396.
046000 01  WS-INVENTORY-TOUCH-WORK.
046100     05  WS-INV-TOUCH-COUNT       PIC 9(02)  COMP  VALUE ZERO.
046200     05  WS-INV-TOUCH-SUB         PIC 9(02)  COMP.
046300* AMOUNT TO GRANT, SET BY 391-GRANT-ONE-ITEM BEFORE EACH CALL TO
046400* 720-INVENTORY-ADD BELOW - ALWAYS 1 TODAY (ONE DRAW RESULT AT A
046500* TIME), BUT CARRIED AS ITS OWN FIELD SO 720 CAN GUARD IT LIKE
046600* ANY OTHER CALLER-SUPPLIED AMOUNT RATHER THAN A BARE LITERAL.
046700     05  WS-GRANT-AMOUNT          PIC S9(05) COMP  VALUE ZERO.
046800     05  WS-GRANT-ROW-NEW-SW      PIC X      VALUE "N".
046900         88  GRANT-ROW-IS-NEW         VALUE "Y".
047000     05  WS-INV-TOUCH-ENTRY OCCURS 10 TIMES
047100             INDEXED BY WS-INV-TOUCH-IX.
047200         10  WS-INV-TOUCH-ROW-IX  PIC 9(05)  COMP.
047300         10  WS-INV-TOUCH-NEW-SW  PIC X.
047400             88  INV-TOUCH-WAS-NEW    VALUE "Y".
047500         10  WS-INV-TOUCH-ORIG-QTY PIC 9(07).
047600         10  FILLER               PIC X(04).
047700     05  FILLER                   PIC X(04).
047800*
047900* ---------------------------------------------------------------
048000* ERROR CODE / MESSAGE TABLE - BUILT AS FILLER VALUE CLAUSES AND
048100* REDEFINED INTO AN OCCURS TABLE SO THE TEXT SITS RIGHT NEXT TO
048200* THE CODE IT BELONGS TO ON THE LISTING, THE WAY THIS SHOP HAS
048300* ALWAYS CODED A FIXED LOOKUP TABLE.  850-WRITE-REJECT-RECORD
048400* SEARCHES WS-EC-ENTRY BY WS-REJECT-CODE TO GET RJ-ERROR-MESSAGE.
048500* ---------------------------------------------------------------
048600 01  WS-ERROR-CODE-TABLE.
048700     05  FILLER  PIC X(47) VALUE "C001   Invalid parameter".
048800     05  FILLER  PIC X(47) VALUE
048900             "G001   Insufficient stone balance".
049000     05  FILLER  PIC X(47) VALUE "G002   Wallet not found".
049100     05  FILLER  PIC X(47) VALUE
049200             "G003   Capacity or limit overflow".
049300     05  FILLER  PIC X(47) VALUE
049400             "P001   Pool not found or outside open period".
049500     05  FILLER  PIC X(47) VALUE
049600             "P002   Invalid weight configuration".
049700     05  FILLER  PIC X(47) VALUE
049800             "SYS-500Internal error - empty emission list".
049900     05  FILLER  PIC X(47) VALUE
050000             "SYS-999Unexpected error - lottery walk exhaust".
050100 01  WS-ERROR-CODE-R REDEFINES WS-ERROR-CODE-TABLE.
050200     05  WS-EC-ENTRY OCCURS 8 TIMES INDEXED BY WS-EC-IDX.
050300         10  WS-EC-CODE           PIC X(07).
050400         10  WS-EC-MESSAGE        PIC X(40).
050500*
050600* ---------------------------------------------------------------
050700* PER-REQUEST WORK AREA - CLEARED AND REBUILT FOR EACH DRAW
050800* REQUEST CARD BY 200-PROCESS-ONE-REQUEST.  NOTHING IN HERE
050900* SURVIVES ACROSS REQUESTS EXCEPT BY WAY OF THE MASTER TABLES.
051000 01  WS-REQUEST-WORK.
051100* VALIDATION SWITCHES SET DURING 300-315 AND TESTED BY 380 TO
051200* DECIDE ACCEPT VS. REJECT BEFORE ANY STONE OR ITEM MOVES.
051300     05  WS-POOL-FOUND        PIC X      VALUE "N".
051400         88  POOL-WAS-FOUND       VALUE "Y".
051500     05  WS-WALLET-FOUND      PIC X      VALUE "N".
051600         88  WALLET-WAS-FOUND     VALUE "Y".
051700     05  WS-REJECT-CODE       PIC X(07).
051800     05  WS-REQUEST-REJECTED  PIC X      VALUE "N".
051900         88  REQUEST-IS-REJECTED  VALUE "Y".
052000* COST AND STONE-CONSUMPTION WORK - WS-TOTAL-COST IS PER-DRAW
052100* COST TIMES DRAW COUNT; THE SNAP FIELDS HOLD THE BALANCE AS OF
052200* THE START OF THIS REQUEST SO A G003 ROLLBACK KNOWS WHERE TO
052300* PUT THE WALLET BACK TO.
052400     05  WS-TOTAL-COST        PIC 9(18)  COMP.
052500     05  WS-SNAP-PAID         PIC 9(09).
052600     05  WS-SNAP-FREE         PIC 9(09).
052700     05  WS-CONSUMED-PAID     PIC 9(09).
052800     05  WS-CONSUMED-FREE     PIC 9(09).
052900* LOTTERY-WALK WORK FOR 500-LOTTERY-DRAW - WEIGHT-TOTAL IS THE
053000* POOL'S EMISSION WEIGHTS SUMMED TO DRIVE THE 1-TO-TOTAL ROLL.
053100     05  WS-WEIGHT-TOTAL      PIC 9(18)  COMP.
053200     05  WS-DRAW-SUB          PIC 9(05)  COMP.
053300     05  WS-RESULT-IDX        PIC 9(05)  COMP.
053400     05  WS-IS-TOP-RARITY     PIC X      VALUE "N".
053500         88  IS-TOP-RARITY-EMISSION  VALUE "Y".
053600* CACHED TABLE SUBSCRIPTS FOR THE POOL/WALLET/GACHA-STATE ROWS
053700* LOCATED FOR THE CURRENT REQUEST, SO LATER PARAGRAPHS DO NOT
053800* RE-SEARCH WHAT 300/320/330 ALREADY FOUND.
053900     05  WS-CUR-POOL-IX       PIC 9(05)  COMP.
054000     05  WS-CUR-WALLET-IX     PIC 9(05)  COMP.
054100     05  WS-CUR-GSTATE-IX     PIC 9(05)  COMP.
054200* PITY/GUARANTEE WORK FOR 380-ADVANCE-GACHA-STATE - THE PRE-DRAW
054300* SNAPSHOT LETS A ROLLED-BACK REQUEST PUT THE COUNTERS BACK
054400* EXACTLY WHERE THEY STOOD BEFORE THE REQUEST TOUCHED THEM.
054500     05  WS-PITY-REACHED      PIC X      VALUE "N".
054600         88  NEXT-DRAW-IS-PITY     VALUE "Y".
054700     05  WS-PRE-DRAW-PITY     PIC 9(05)  COMP.
054800     05  WS-PRE-DRAW-GUAR     PIC 9(05)  COMP.
054900* TABLE-SEARCH RESULT SWITCHES, RESET BEFORE EACH SEARCH SO A
055000* STALE "FOUND" FROM AN EARLIER REQUEST CANNOT LEAK FORWARD.
055100     05  WS-SCAN-FOUND-SW     PIC X      VALUE "N".
055200         88  SCAN-ROW-FOUND       VALUE "Y".
055300     05  WS-SLOT-WON-SW       PIC X      VALUE "N".
055400         88  WS-SLOT-WON          VALUE "Y".
055500     05  WS-WINNING-EMIS-IX   PIC 9(05)  COMP.
055600     05  FILLER               PIC X(04).
055700*
055800* ---------------------------------------------------------------
055900* SWITCHES AND CONTROL TOTALS
056000* ---------------------------------------------------------------
056100* ---------------------------------------------------------------
056200* END-OF-FILE SWITCHES - ONE PER SEQUENTIAL FILE READ IN THIS
056300* PROGRAM.  THE SEVEN MASTER/DETAIL FILES EACH GET THEIR OWN
056400* SWITCH RATHER THAN SHARING ONE, SINCE THE LOAD PARAGRAPHS
056500* (110-140) AND THE MAIN REQUEST LOOP RUN AT DIFFERENT TIMES.
056600* ---------------------------------------------------------------
056700 01  WS-SWITCHES.
056800     05  WS-REQUEST-EOF       PIC X      VALUE "N".
056900         88  REQUEST-EOF          VALUE "Y".
057000     05  WS-POOL-EOF-SW       PIC X      VALUE "N".
057100         88  POOL-EOF             VALUE "Y".
057200     05  WS-ITEM-EOF-SW       PIC X      VALUE "N".
057300         88  ITEM-EOF             VALUE "Y".
057400     05  WS-WALLET-EOF-SW     PIC X      VALUE "N".
057500         88  WALLET-EOF           VALUE "Y".
057600     05  WS-GSTATE-EOF-SW     PIC X      VALUE "N".
057700         88  GSTATE-EOF           VALUE "Y".
057800     05  WS-INVENTORY-EOF-SW  PIC X      VALUE "N".
057900         88  INVENTORY-EOF        VALUE "Y".
058000     05  WS-EMIS-EOF          PIC X      VALUE "N".
058100         88  EMIS-EOF             VALUE "Y".
058200     05  FILLER               PIC X(04).
058300*
058400* RUN-WIDE ACCUMULATORS, BUMPED AS EACH REQUEST IS PROCESSED AND
058500* PRINTED VERBATIM INTO WS-TOTALS-LINES BY 940-PRINT-TOTALS. A
058600* REJECTED REQUEST BUMPS WS-REQ-REJECTED ONLY - NONE OF THE
058700* DRAWS/STONES/ITEMS COUNTERS MOVE FOR A REQUEST THAT DID NOT GO
058800* THROUGH, WHICH IS WHY THE ROLLBACK IN 395 MATTERS.
058900 01  WS-CONTROL-TOTALS.
059000     05  WS-REQ-READ          PIC 9(07)  COMP  VALUE ZERO.
059100     05  WS-REQ-PROCESSED     PIC 9(07)  COMP  VALUE ZERO.
059200     05  WS-REQ-REJECTED      PIC 9(07)  COMP  VALUE ZERO.
059300     05  WS-DRAWS-TOTAL       PIC 9(09)  COMP  VALUE ZERO.
059400     05  WS-PAID-TOTAL        PIC 9(11)  COMP  VALUE ZERO.
059500     05  WS-FREE-TOTAL        PIC 9(11)  COMP  VALUE ZERO.
059600     05  WS-ITEMS-GRANTED     PIC 9(09)  COMP  VALUE ZERO.
059700     05  FILLER               PIC X(04).
059800*
059900* ---------------------------------------------------------------
060000* REPORT AREAS - PATTERNED ON THIS SHOP'S BOXED REPORT-HEADER
060100* CONVENTION (SEE THE SUMMARY REPORT SKELETON BELOW)
060200* ---------------------------------------------------------------
060300 01  REPORT-HEADER-LINES.
060400     05  RPT-HDR-LN1.
060500         10  FILLER  PIC X(38)
060600             VALUE "PRIZE VAULT GACHA DRAW - SUMMARY RPT".
060700         10  FILLER  PIC X(94) VALUE SPACES.
060800     05  RPT-HDR-LN2.
060900         10  FILLER      PIC X(13) VALUE "PREPARED FOR ".
061000         10  BOSS-NAME-OUT   PIC X(25).
061100         10  FILLER      PIC X(10) VALUE SPACES.
061200         10  DATE-OUT.
061300             15  MONTH-OUT   PIC X(02).
061400             15  FILLER      PIC X VALUE "/".
061500             15  DAY-OUT     PIC X(02).
061600             15  FILLER      PIC X VALUE "/".
061700             15  YEAR-OUT    PIC X(04).
061800         10  FILLER      PIC X(04) VALUE " at ".
061900         10  TIME-OUT.
062000             15  HOUR-OUT    PIC X(02).
062100             15  FILLER      PIC X VALUE ":".
062200             15  MINUTE-OUT  PIC X(02).
062300         10  FILLER      PIC X(65) VALUE SPACES.
062400     05  RPT-HDR-LN3.
062500         10  FILLER PIC X(66) VALUE ALL "=".
062600         10  FILLER PIC X(66) VALUE SPACES.
062700     05  RPT-HDR-LN4.
062800         10  FILLER      PIC X(12) VALUE "REQUEST-ID  ".
062900         10  FILLER      PIC X(10) VALUE "USER-ID   ".
063000         10  FILLER      PIC X(10) VALUE "POOL-ID   ".
063100         10  FILLER      PIC X(19) VALUE "STATUS             ".
063200         10  FILLER      PIC X(07) VALUE "DRAWS  ".
063300         10  FILLER      PIC X(12) VALUE "PAID-CONSUM ".
063400         10  FILLER      PIC X(12) VALUE "FREE-CONSUM ".
063500         10  FILLER      PIC X(50) VALUE SPACES.
063600 01  FILLER REDEFINES REPORT-HEADER-LINES.
063700     05  RPT-HDR-LN OCCURS 4 TIMES  PIC X(132).
063800*
063900* ONE PRINT LINE PER REQUEST, MOVED FROM WS-REQUEST-WORK AND THE
064000* REQUEST CARD ITSELF BY 800-WRITE-DETAIL-LINE.  DL-STATUS CARRIES
064100* EITHER "ACCEPTED" OR THE REJECT CODE, SO OPS CAN SCAN THE
064200* REPORT WITHOUT CROSS-REFERENCING THE REJECT FILE.
064300 01  WS-DETAIL-LINE.
064400     05  DL-REQUEST-ID        PIC X(12).
064500     05  FILLER               PIC X(02) VALUE SPACES.
064600     05  DL-USER-ID           PIC X(08).
064700     05  FILLER               PIC X(02) VALUE SPACES.
064800     05  DL-POOL-ID           PIC X(08).
064900     05  FILLER               PIC X(02) VALUE SPACES.
065000     05  DL-STATUS            PIC X(17).
065100     05  FILLER               PIC X(02) VALUE SPACES.
065200     05  DL-DRAWS             PIC ZZ9.
065300     05  FILLER               PIC X(04) VALUE SPACES.
065400     05  DL-PAID-CONSUMED     PIC ZZZZZZZZ9.
065500     05  FILLER               PIC X(03) VALUE SPACES.
065600     05  DL-FREE-CONSUMED     PIC ZZZZZZZZ9.
065700     05  FILLER               PIC X(51) VALUE SPACES.
065800*
065900* EIGHT-LINE TRAILER PRINTED ONCE AT END OF RUN BY 940-PRINT-
066000* TOTALS, MOVED-IN FROM WS-CONTROL-TOTALS AFTER EDITING WITH
066100* COMMA-INSERTING PICTURES SO THE FIGURES ARE READABLE ON THE
066200* PRINTOUT WITHOUT A CALCULATOR.
066300 01  WS-TOTALS-LINES.
066400     05  TL-LINE-1            PIC X(132) VALUE SPACES.
066500     05  TL-LINE-2.
066600         10  FILLER  PIC X(24) VALUE "REQUESTS READ .......: ".
066700         10  TL-REQ-READ      PIC ZZZ,ZZ9.
066800         10  FILLER  PIC X(101) VALUE SPACES.
066900     05  TL-LINE-3.
067000         10  FILLER  PIC X(24) VALUE "REQUESTS PROCESSED ..: ".
067100         10  TL-REQ-PROC      PIC ZZZ,ZZ9.
067200         10  FILLER  PIC X(101) VALUE SPACES.
067300     05  TL-LINE-4.
067400         10  FILLER  PIC X(24) VALUE "REQUESTS REJECTED ...: ".
067500         10  TL-REQ-REJ       PIC ZZZ,ZZ9.
067600         10  FILLER  PIC X(101) VALUE SPACES.
067700     05  TL-LINE-5.
067800         10  FILLER  PIC X(24) VALUE "TOTAL DRAWS PERFORMED : ".
067900         10  TL-DRAWS         PIC ZZZ,ZZZ,ZZ9.
068000         10  FILLER  PIC X(97) VALUE SPACES.
068100     05  TL-LINE-6.
068200         10  FILLER  PIC X(24) VALUE "PAID STONES CONSUMED : ".
068300         10  TL-PAID          PIC ZZ,ZZZ,ZZZ,ZZ9.
068400         10  FILLER  PIC X(94) VALUE SPACES.
068500     05  TL-LINE-7.
068600         10  FILLER  PIC X(24) VALUE "FREE STONES CONSUMED : ".
068700         10  TL-FREE          PIC ZZ,ZZZ,ZZZ,ZZ9.
068800         10  FILLER  PIC X(94) VALUE SPACES.
068900     05  TL-LINE-8.
069000         10  FILLER  PIC X(24) VALUE "ITEMS GRANTED ........: ".
069100         10  TL-ITEMS         PIC ZZZ,ZZZ,ZZ9.
069200         10  FILLER  PIC X(97) VALUE SPACES.
069300 01  FILLER REDEFINES WS-TOTALS-LINES.
069400     05  TL-LINE OCCURS 8 TIMES  PIC X(132).
069500*
069600*****************************************************************
069700 PROCEDURE DIVISION.
069800*****************************************************************
069900* THE WHOLE JOB IN THREE STEPS - LOAD EVERYTHING NEEDED INTO
070000* MEMORY, WALK THE REQUEST FILE ONE CARD AT A TIME, THEN REWRITE
070100* THE THREE MASTER FILES THAT CHANGED (WALLET, GACHA-STATE,
070200* INVENTORY) AND PRINT THE CONTROL TOTALS.  NOTHING IS WRITTEN
070300* BACK TO THE MASTERS UNTIL END OF RUN - SEE 900-FINALIZATION.
070400 000-MAIN-CONTROL.
070500     PERFORM 100-INITIALIZATION
070600         THRU 100-EXIT
070700     PERFORM 200-PROCESS-ONE-REQUEST
070800         THRU 200-EXIT
070900         UNTIL REQUEST-EOF
071000     PERFORM 900-FINALIZATION
071100         THRU 900-EXIT
071200     STOP RUN.
071300*
071400*****************************************************************
071500* 100 SERIES - OPEN FILES, LOAD MASTER AND STATE TABLES
071600*****************************************************************
071700* THE THREE "GROWS AT RUN TIME" FILES (WALLET, GACHA-STATE,
071800* INVENTORY) ARE OPENED INPUT HERE AND LOADED WHOLE INTO WORKING
071900* STORAGE - THEY GET REOPENED OUTPUT AND REWRITTEN AT END OF RUN
072000* BY THE 900 SERIES, SO A RUN THAT ABENDS PARTWAY THROUGH LEAVES
072100* THE MASTERS UNTOUCHED (NO PARTIAL REWRITE IS POSSIBLE).
072200 100-INITIALIZATION.
072300     OPEN INPUT  REQUEST-FILE-IN
072400                 POOL-FILE-IN
072500                 EMISSION-FILE-IN
072600                 ITEM-FILE-IN
072700                 WALLET-FILE
072800                 GSTATE-FILE
072900                 INVENTORY-FILE
073000                 SEED-CARD-FILE
073100     OPEN OUTPUT TRANSACTION-FILE-OUT
073200                 REJECT-FILE-OUT
073300                 SUMMARY-RPT-OUT
073400     PERFORM 105-INITIALIZE-RANDOM-SEED
073500         THRU 105-EXIT
073600     PERFORM 110-GET-RUN-DATE
073700         THRU 110-EXIT
073800     PERFORM 120-LOAD-POOL-AND-EMISSION-TABLES
073900         THRU 120-EXIT
074000     PERFORM 130-LOAD-ITEM-TABLE
074100         THRU 130-EXIT
074200     PERFORM 140-LOAD-WALLET-TABLE
074300         THRU 140-EXIT
074400     PERFORM 150-LOAD-GSTATE-TABLE
074500         THRU 150-EXIT
074600     PERFORM 160-LOAD-INVENTORY-TABLE
074700         THRU 160-EXIT
074800     PERFORM 115-WRITE-SUMMARY-HEADERS
074900         THRU 115-EXIT
075000         VARYING COUNTER FROM 1 BY 1
075100         UNTIL COUNTER IS EQUAL TO 5
075200     CLOSE SEED-CARD-FILE.
075300 100-EXIT.
075400     EXIT.
075500*
075600* SEED THE LCG FROM THE CLOCK, THEN LET AN OPTIONAL SEEDCARD
075700* OVERRIDE IT SO A TEST RUN CAN REPLAY FIXED DRAW OUTCOMES.
075800* THE CLOCK SEED IS BUILT FROM HH/MM/SS/HUNDREDTHS SO TWO RUNS
075900* STARTED IN THE SAME MINUTE STILL GET DIFFERENT LOTTERY WALKS;
076000* THE "+ 1" GUARANTEES A NONZERO SEED EVEN AT MIDNIGHT EXACTLY.
076100 105-INITIALIZE-RANDOM-SEED.
076200     ACCEPT WS-TIME-8 FROM TIME
076300     COMPUTE WS-RANDOM-SEED =
076400             (WS-TIME-HH * 360000) + (WS-TIME-MM * 6000)
076500           + (WS-TIME-SS * 100)    +  WS-TIME-HS + 1
076600     READ SEED-CARD-FILE
076700         AT END
076800             MOVE "N" TO WS-SEEDCARD-PRESENT
076900         NOT AT END
077000             MOVE "Y" TO WS-SEEDCARD-PRESENT
077100             IF SC-SEED-OVERRIDE IS GREATER THAN ZERO
077200                 MOVE SC-SEED-OVERRIDE TO WS-RANDOM-SEED
077300             END-IF
077400     END-READ.
077500 105-EXIT.
077600     EXIT.
077700*
077800* BUILD AN EIGHT-DIGIT RUN DATE FROM THE SIX-DIGIT CLOCK DATE
077900* WITHOUT AN INTRINSIC FUNCTION (PER PR-311).  ANY TWO-DIGIT
078000* YEAR BELOW 70 IS TREATED AS 20XX, 70 AND ABOVE AS 19XX - THE
078100* SAME SLIDING WINDOW THE SHOP USES ON ITS OTHER Y2K-PATCHED
078200* PROGRAMS.  WS-RUN-DATE ITSELF IS PUNCHED ONTO EVERY
078300* TRANSACTION RECORD WRITTEN THIS RUN.
078400 110-GET-RUN-DATE.
078500     ACCEPT WS-DATE-6 FROM DATE
078600     MOVE WS-CENTURY-WINDOW TO WS-RUN-CENTURY
078700     IF WS-DATE-YY IS LESS THAN 70
078800         ADD 1 TO WS-RUN-CENTURY
078900     END-IF
079000     MOVE WS-DATE-YY TO WS-RUN-YY
079100     MOVE WS-DATE-MM TO WS-RUN-MM
079200     MOVE WS-DATE-DD TO WS-RUN-DD.
079300 110-EXIT.
079400     EXIT.
079500*
079600* SUMMARY HEADER LINE 1-4 (LINE 5, THE COLUMN RULE, IS WRITTEN
079700* BY THIS SAME PARAGRAPH THE FOURTH TIME THROUGH - MATCHES THIS
079800* SHOP'S USUAL BOXED-HEADER IDIOM)
079900 115-WRITE-SUMMARY-HEADERS.
080000     IF COUNTER IS EQUAL TO 1
080100         MOVE BOSS-NAME TO BOSS-NAME-OUT
080200         MOVE WS-RUN-MM TO MONTH-OUT
080300         MOVE WS-RUN-DD TO DAY-OUT
080400         COMPUTE YEAR-OUT = (WS-RUN-CENTURY * 100) + WS-RUN-YY
080500         MOVE WS-TIME-HH TO HOUR-OUT
080600         MOVE WS-TIME-MM TO MINUTE-OUT
080700     END-IF
080800     MOVE RPT-HDR-LN(COUNTER) TO SUMMARY-RPT-LINE
080900     WRITE SUMMARY-RPT-LINE.
081000 115-EXIT.
081100     EXIT.
081200*
081300* LOAD THE POOL MASTER, THEN LOAD THE EMISSION MASTER RIGHT
081400* BEHIND IT.  THE EMISSION FILE IS GROUPED/SORTED BY POOL-ID SO
081500* WE RECORD, PER POOL ENTRY, THE FIRST EMISSION-TABLE SUBSCRIPT
081600* AND HOW MANY SLOTS FOLLOW IT (PR-233 - AVOIDS A LINEAR SCAN OF
081700* THE WHOLE EMISSION TABLE ON EVERY DRAW).
081800* ALWAYS LOAD THE POOL MASTER TO END OF FILE FIRST, THEN RUN
081900* THE EMISSION MASTER ONCE BEHIND IT - BOTH FILES ARE SORTED ON
082000* POOL-ID BY THE SAME UPSTREAM JCL STEP SO A SINGLE PASS OVER
082100* EACH IS ENOUGH, NO RE-READ OF EITHER FILE IS EVER NEEDED.
082200 120-LOAD-POOL-AND-EMISSION-TABLES.
082300     MOVE ZERO TO WS-POOL-COUNT
082400     MOVE ZERO TO WS-EMIS-COUNT
082500     MOVE "N"  TO WS-POOL-EOF-SW
082600     PERFORM 121-LOAD-ONE-POOL
082700         THRU 121-EXIT
082800         UNTIL POOL-EOF
082900     MOVE "N" TO WS-EMIS-EOF
083000     READ EMISSION-FILE-IN
083100         AT END
083200             MOVE "Y" TO WS-EMIS-EOF
083300     END-READ
083400     PERFORM 122-LOAD-EMISSIONS-FOR-POOL
083500         THRU 122-EXIT
083600         VARYING WS-PT-IDX FROM 1 BY 1
083700         UNTIL WS-PT-IDX IS GREATER THAN WS-POOL-COUNT.
083800 120-EXIT.
083900     EXIT.
084000*
084100* ONE POOL MASTER RECORD PER READ.  THE TWO EMISSION-SLICE
084200* FIELDS (START-IX/EMIS-COUNT) ARE ZEROED HERE AND FILLED IN BY
084300* 122 ONCE THE MATCHING EMISSION ROWS ARE KNOWN.
084400 121-LOAD-ONE-POOL.
084500     READ POOL-FILE-IN
084600         AT END
084700             MOVE "Y" TO WS-POOL-EOF-SW
084800         NOT AT END
084900             ADD 1 TO WS-POOL-COUNT
085000             MOVE PM-POOL-ID TO WS-PT-POOL-ID(WS-POOL-COUNT)
085100             MOVE PM-POOL-NAME
085200                             TO WS-PT-POOL-NAME(WS-POOL-COUNT)
085300             MOVE PM-START-DATE
085400                             TO WS-PT-START-DATE(WS-POOL-COUNT)
085500             MOVE PM-END-DATE
085600                             TO WS-PT-END-DATE(WS-POOL-COUNT)
085700             MOVE PM-COST-AMOUNT
085800                             TO WS-PT-COST-AMOUNT(WS-POOL-COUNT)
085900             MOVE PM-PITY-CEILING
086000                             TO WS-PT-PITY-CEILING(WS-POOL-COUNT)
086100             MOVE ZERO
086200                             TO WS-PT-EMIS-START-IX(WS-POOL-COUNT)
086300             MOVE ZERO TO WS-PT-EMIS-COUNT(WS-POOL-COUNT)
086400     END-READ.
086500 121-EXIT.
086600     EXIT.
086700*
086800* ENTERED ONCE PER POOL, VARYING WS-PT-IDX.  IF THE EMISSION
086900* FILE IS ALREADY PAST THIS POOL'S ID (OR AT EOF) THE POOL SIMPLY
087000* GETS ZERO EMISSIONS AND 310-VALIDATE-POOL-CONFIGURATION WILL
087100* REJECT ANY DRAW AGAINST IT WITH P002.  OTHERWISE FALLS THROUGH
087200* INTO 122-NEXT-EMISSION TO CONSUME THE MATCHING RUN OF ROWS.
087300 122-LOAD-EMISSIONS-FOR-POOL.
087400     MOVE ZERO TO WS-PT-EMIS-COUNT(WS-PT-IDX)
087500     IF EMIS-EOF
087600         GO TO 122-EXIT
087700     END-IF
087800     IF EM-POOL-ID IS NOT EQUAL TO WS-PT-POOL-ID(WS-PT-IDX)
087900         GO TO 122-EXIT
088000     END-IF
088100     MOVE WS-EMIS-COUNT TO WS-PT-EMIS-START-IX(WS-PT-IDX)
088200     ADD 1 TO WS-PT-EMIS-START-IX(WS-PT-IDX)
088300*
088400* COPIES EMISSION ROWS INTO WS-EMISSION-TABLE UNTIL THE POOL-ID
088500* CHANGES OR THE FILE ENDS, THEN FALLS OUT VIA GO TO 122-EXIT -
088600* A GO TO RETRY LOOP RATHER THAN PERFORM ... UNTIL BECAUSE THE
088700* STOP CONDITION (POOL-ID CHANGE) IS ONLY KNOWN AFTER THE READ.
088800 122-NEXT-EMISSION.
088900     IF EMIS-EOF
089000         GO TO 122-EXIT
089100     END-IF
089200     IF EM-POOL-ID IS NOT EQUAL TO WS-PT-POOL-ID(WS-PT-IDX)
089300         GO TO 122-EXIT
089400     END-IF
089500     ADD 1 TO WS-EMIS-COUNT
089600     ADD 1 TO WS-PT-EMIS-COUNT(WS-PT-IDX)
089700     MOVE EM-POOL-ID      TO WS-ET-POOL-ID(WS-EMIS-COUNT)
089800     MOVE EM-EMISSION-ID  TO WS-ET-EMISSION-ID(WS-EMIS-COUNT)
089900     MOVE EM-ITEM-ID      TO WS-ET-ITEM-ID(WS-EMIS-COUNT)
090000     MOVE EM-WEIGHT       TO WS-ET-WEIGHT(WS-EMIS-COUNT)
090100     MOVE EM-PICKUP-FLAG  TO WS-ET-PICKUP-FLAG(WS-EMIS-COUNT)
090200     READ EMISSION-FILE-IN
090300         AT END
090400             MOVE "Y" TO WS-EMIS-EOF
090500     END-READ
090600     GO TO 122-NEXT-EMISSION.
090700 122-EXIT.
090800     EXIT.
090900*
091000* ITEM MASTER LOADED WHOLE, SORTED ON ITEM-ID SO 720-INVENTORY-
091100* ADD AND 350-DRAW-LOOP-CONTROL CAN BOTH BINARY SEARCH IT.
091200 130-LOAD-ITEM-TABLE.
091300     MOVE "N" TO WS-ITEM-EOF-SW
091400     PERFORM 131-LOAD-ONE-ITEM
091500         THRU 131-EXIT
091600         UNTIL ITEM-EOF.
091700 130-EXIT.
091800     EXIT.
091900* ONE ITEM MASTER RECORD PER READ - NO KEY VALIDATION HERE, THE
092000* ITEM FILE IS TRUSTED PRODUCTION MASTER DATA MAINTAINED BY A
092100* SEPARATE MAINTENANCE RUN OUTSIDE THIS PROGRAM.
092200 131-LOAD-ONE-ITEM.
092300     READ ITEM-FILE-IN
092400         AT END
092500             MOVE "Y" TO WS-ITEM-EOF-SW
092600         NOT AT END
092700             ADD 1 TO WS-ITEM-COUNT
092800             MOVE IM-ITEM-ID TO WS-IT-ITEM-ID(WS-ITEM-COUNT)
092900             MOVE IM-ITEM-NAME
093000                             TO WS-IT-ITEM-NAME(WS-ITEM-COUNT)
093100             MOVE IM-RARITY  TO WS-IT-RARITY(WS-ITEM-COUNT)
093200             MOVE IM-MAX-CAPACITY
093300                             TO WS-IT-MAX-CAPACITY(WS-ITEM-COUNT)
093400     END-READ.
093500 131-EXIT.
093600     EXIT.
093700*
093800* WALLET MASTER LOADED WHOLE INTO A LINEAR-SEARCH TABLE.  UNLIKE
093900* POOL/ITEM THIS FILE IS NOT GUARANTEED SORTED ON USER-ID, SO
094000* 320-LOCATE-WALLET SCANS RATHER THAN BINARY-SEARCHES; A REQUEST
094100* FOR A USER-ID WITH NO WALLET ROW IS REJECTED G002, NEVER
094200* DEFAULTED TO A ZERO-BALANCE ROW.
094300 140-LOAD-WALLET-TABLE.
094400     MOVE "N" TO WS-WALLET-EOF-SW
094500     PERFORM 141-LOAD-ONE-WALLET
094600         THRU 141-EXIT
094700         UNTIL WALLET-EOF.
094800 140-EXIT.
094900     EXIT.
095000* ONE WALLET RECORD PER READ - BOTH BALANCES ARE CARRIED FORWARD
095100* AS-IS FROM THE PRIOR RUN'S CLOSING BALANCE, THIS PARAGRAPH
095200* NEVER ZEROES OR VALIDATES THEM.
095300 141-LOAD-ONE-WALLET.
095400     READ WALLET-FILE
095500         AT END
095600             MOVE "Y" TO WS-WALLET-EOF-SW
095700         NOT AT END
095800             ADD 1 TO WS-WALLET-COUNT
095900             MOVE WL-USER-ID TO WS-WT-USER-ID(WS-WALLET-COUNT)
096000             MOVE WL-PAID-STONES
096100                             TO WS-WT-PAID-STONES(WS-WALLET-COUNT)
096200             MOVE WL-FREE-STONES
096300                             TO WS-WT-FREE-STONES(WS-WALLET-COUNT)
096400     END-READ.
096500 141-EXIT.
096600     EXIT.
096700*
096800* GACHA-STATE MASTER LOADED WHOLE.  A (USER-ID, POOL-ID) PAIR
096900* WITH NO ROW ON THIS FILE IS NOT AN ERROR - IT JUST MEANS THE
097000* PLAYER HAS NEVER DRAWN ON THAT POOL, AND 340-LOCATE-OR-CREATE-
097100* GSTATE APPENDS A FRESH ZERO-COUNT ROW THE FIRST TIME.
097200 150-LOAD-GSTATE-TABLE.
097300     MOVE "N" TO WS-GSTATE-EOF-SW
097400     PERFORM 151-LOAD-ONE-GSTATE
097500         THRU 151-EXIT
097600         UNTIL GSTATE-EOF.
097700 150-EXIT.
097800     EXIT.
097900* ONE GACHA-STATE RECORD PER READ - PITY-COUNT AND GUARANTEED-
098000* COUNT ARE LOADED VERBATIM, THE RUNNING TOTALS 380-ADVANCE-
098100* GACHA-STATE UPDATES IN PLACE AS DRAWS ARE PROCESSED.
098200 151-LOAD-ONE-GSTATE.
098300     READ GSTATE-FILE
098400         AT END
098500             MOVE "Y" TO WS-GSTATE-EOF-SW
098600         NOT AT END
098700             ADD 1 TO WS-GSTATE-COUNT
098800             MOVE GS-USER-ID
098900                             TO WS-GT-USER-ID(WS-GSTATE-COUNT)
099000             MOVE GS-POOL-ID
099100                             TO WS-GT-POOL-ID(WS-GSTATE-COUNT)
099200             MOVE GS-PITY-COUNT
099300                             TO WS-GT-PITY-COUNT(WS-GSTATE-COUNT)
099400             MOVE GS-GUARANTEED-COUNT
099500                             TO WS-GT-GUAR-COUNT(WS-GSTATE-COUNT)
099600     END-READ.
099700 151-EXIT.
099800     EXIT.
099900*
100000* INVENTORY MASTER LOADED WHOLE - SAME "NO ROW YET MEANS ZERO"
100100* TREATMENT AS GACHA-STATE ABOVE, HANDLED BY 391-GRANT-ONE-ITEM.
100200 160-LOAD-INVENTORY-TABLE.
100300     MOVE "N" TO WS-INVENTORY-EOF-SW
100400     PERFORM 161-LOAD-ONE-INVENTORY
100500         THRU 161-EXIT
100600         UNTIL INVENTORY-EOF.
100700 160-EXIT.
100800     EXIT.
100900* ONE INVENTORY RECORD PER READ - QUANTITY IS LOADED VERBATIM;
101000* 391-GRANT-ONE-ITEM IS THE ONLY PLACE THAT EVER INCREMENTS IT
101100* DURING THE RUN.
101200 161-LOAD-ONE-INVENTORY.
101300     READ INVENTORY-FILE
101400         AT END
101500             MOVE "Y" TO WS-INVENTORY-EOF-SW
101600         NOT AT END
101700             ADD 1 TO WS-INVENTORY-COUNT
101800             MOVE IV-USER-ID  TO WS-IN-USER-ID(WS-INVENTORY-COUNT)
101900             MOVE IV-ITEM-ID  TO WS-IN-ITEM-ID(WS-INVENTORY-COUNT)
102000             MOVE IV-QUANTITY
102100                             TO WS-IN-QUANTITY(WS-INVENTORY-COUNT)
102200     END-READ.
102300 161-EXIT.
102400     EXIT.
102500*
102600*****************************************************************
102700* 200 SERIES - MAIN REQUEST LOOP
102800*****************************************************************
102900* ONE PASS OF THIS PARAGRAPH HANDLES ONE DRAW-REQUEST RECORD END
103000* TO END: VALIDATE, CHARGE THE WALLET, RUN THE DRAW LOOP, GRANT
103100* THE ITEMS, THEN EITHER WRITE A TRANSACTION RECORD OR (VIA
103200* 200-REJECT-OR-POST) A REJECT RECORD.  EVERY VALIDATION STEP
103300* FALLS THROUGH TO 200-REJECT-OR-POST ON FAILURE VIA A COMMON
103400* "IF REQUEST-IS-REJECTED GO TO" GUARD REPEATED AFTER EACH STEP.
103500 200-PROCESS-ONE-REQUEST.
103600     READ REQUEST-FILE-IN
103700         AT END
103800             MOVE "Y" TO WS-REQUEST-EOF
103900             GO TO 200-EXIT
104000     END-READ
104100     ADD 1 TO WS-REQ-READ
104200     MOVE SPACES TO WS-DETAIL-LINE
104300     MOVE "N" TO WS-REQUEST-REJECTED
104400     MOVE ZERO TO WS-RESULT-IDX
104500     MOVE ZERO TO WS-CONSUMED-PAID
104600     MOVE ZERO TO WS-CONSUMED-FREE
104700*
104800* STEP 1 - SANITY CHECK THE CARD ITSELF BEFORE TOUCHING ANY
104900* TABLE.  A DRAW COUNT OUTSIDE 1-10 IS A KEYING ERROR, NOT A
105000* BUSINESS REJECTION, SO IT USES THE C-PREFIX CODE.
105100     IF DR-DRAW-COUNT IS LESS THAN 1
105200             OR DR-DRAW-COUNT IS GREATER THAN 10
105300         MOVE "C001" TO WS-REJECT-CODE
105400         MOVE "Y" TO WS-REQUEST-REJECTED
105500         GO TO 200-REJECT-OR-POST
105600     END-IF
105700*
105800* STEP 2 - THE POOL MUST EXIST AND BE INSIDE ITS OPEN WINDOW.
105900     PERFORM 300-VALIDATE-POOL-EXISTS-AND-OPEN THRU 300-EXIT
106000     IF REQUEST-IS-REJECTED
106100         GO TO 200-REJECT-OR-POST
106200     END-IF
106300*
106400* STEP 3 - THE POOL'S EMISSION WEIGHTS MUST BE SANE (POSITIVE,
106500* SUMMING TO 10000) BEFORE WE EVER TRY TO SPIN THE LOTTERY.
106600     PERFORM 310-VALIDATE-POOL-CONFIGURATION THRU 310-EXIT
106700     IF REQUEST-IS-REJECTED
106800         GO TO 200-REJECT-OR-POST
106900     END-IF
107000*
107100* STEP 4 - THE PLAYER MUST HAVE A WALLET ROW ON FILE.
107200     PERFORM 320-LOCATE-WALLET THRU 320-EXIT
107300     IF REQUEST-IS-REJECTED
107400         GO TO 200-REJECT-OR-POST
107500     END-IF
107600*
107700* STEP 5 - PRICE THE REQUEST AND SNAPSHOT THE PRE-CHARGE BALANCE
107800* SO A LATER ROLLBACK (395) KNOWS WHAT "UNDONE" LOOKS LIKE.
107900     COMPUTE WS-TOTAL-COST =
108000             WS-PT-COST-AMOUNT(WS-CUR-POOL-IX) * DR-DRAW-COUNT
108100     MOVE WS-WT-PAID-STONES(WS-CUR-WALLET-IX) TO WS-SNAP-PAID
108200     MOVE WS-WT-FREE-STONES(WS-CUR-WALLET-IX) TO WS-SNAP-FREE
108300*
108400* STEP 6 - CHARGE THE WALLET.  A REJECT HERE NEEDS NO ROLLBACK -
108500* NOTHING HAS BEEN CHANGED YET EXCEPT THE WALLET ITSELF, AND
108600* 700-WALLET-CONSUME DOES NOT MUTATE THE BALANCE ON FAILURE.
108700     PERFORM 700-WALLET-CONSUME THRU 700-EXIT
108800     IF REQUEST-IS-REJECTED
108900         GO TO 200-REJECT-OR-POST
109000     END-IF
109100*
109200* STEP 7 - LOCATE (OR APPEND) THE GACHA-STATE ROW AND SNAPSHOT
109300* ITS PRE-DRAW COUNTERS - FROM HERE ON A FAILURE MUST ROLL BACK.
109400     PERFORM 340-LOCATE-OR-CREATE-GSTATE THRU 340-EXIT
109500     MOVE WS-GT-PITY-COUNT(WS-CUR-GSTATE-IX) TO WS-PRE-DRAW-PITY
109600     MOVE WS-GT-GUAR-COUNT(WS-CUR-GSTATE-IX) TO WS-PRE-DRAW-GUAR
109700*
109800* STEP 8 - SPIN THE LOTTERY DR-DRAW-COUNT TIMES.  A FAILURE
109900* PARTWAY THROUGH (SYS-500/SYS-999) STILL ROLLS BACK THE WHOLE
110000* REQUEST, INCLUDING ANY DRAWS THAT SUCCEEDED BEFORE THE FAILURE.
110100     PERFORM 350-DRAW-LOOP-CONTROL THRU 350-EXIT
110200         VARYING WS-DRAW-SUB FROM 1 BY 1
110300         UNTIL WS-DRAW-SUB IS GREATER THAN DR-DRAW-COUNT
110400     IF REQUEST-IS-REJECTED
110500         PERFORM 395-ROLLBACK-REQUEST THRU 395-EXIT
110600         GO TO 200-REJECT-OR-POST
110700     END-IF
110800*
110900* STEP 9 - GRANT EVERYTHING DRAWN TO INVENTORY, ALL OR NOTHING.
111000* A G003 CAPACITY OVERFLOW HERE ROLLS BACK THE WALLET CHARGE,
111100* THE GACHA-STATE ADVANCE, AND ANY ITEMS ALREADY GRANTED THIS
111200* SAME REQUEST (SEE THE PR-347 LOG ENTRY ABOVE).
111300     PERFORM 390-GRANT-ALL-DRAWN-ITEMS THRU 390-EXIT
111400     IF REQUEST-IS-REJECTED
111500         PERFORM 395-ROLLBACK-REQUEST THRU 395-EXIT
111600         GO TO 200-REJECT-OR-POST
111700     END-IF
111800*
111900* STEP 10 - EVERYTHING SUCCEEDED.  RECOMPUTE THE ACTUAL STONE
112000* CONSUMPTION FROM THE BEFORE/AFTER BALANCES (RATHER THAN JUST
112100* TRUSTING WS-TOTAL-COST) SO A FUTURE PARTIAL-CONSUME RULE WOULD
112200* STILL REPORT THE TRUE AMOUNT SPENT.
112300     COMPUTE WS-CONSUMED-PAID =
112400             WS-SNAP-PAID - WS-WT-PAID-STONES(WS-CUR-WALLET-IX)
112500     COMPUTE WS-CONSUMED-FREE =
112600             WS-SNAP-FREE - WS-WT-FREE-STONES(WS-CUR-WALLET-IX)
112700     PERFORM 800-WRITE-TRANSACTION-RECORD THRU 800-EXIT
112800     ADD 1 TO WS-REQ-PROCESSED
112900     ADD DR-DRAW-COUNT TO WS-DRAWS-TOTAL
113000     ADD WS-CONSUMED-PAID TO WS-PAID-TOTAL
113100     ADD WS-CONSUMED-FREE TO WS-FREE-TOTAL
113200     ADD WS-RESULT-IDX TO WS-ITEMS-GRANTED
113300     MOVE "PROCESSED" TO DL-STATUS
113400     GO TO 200-WRITE-DETAIL.
113500*
113600* COMMON LANDING SPOT FOR EVERY REJECTION PATH IN THIS REQUEST -
113700* WS-REJECT-CODE IS ALREADY SET BY WHICHEVER VALIDATION FAILED.
113800 200-REJECT-OR-POST.
113900     ADD 1 TO WS-REQ-REJECTED
114000     PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT
114100     STRING "REJECTED " WS-REJECT-CODE DELIMITED BY SIZE
114200         INTO DL-STATUS
114300*
114400* ONE LINE ON THE SUMMARY REPORT PER REQUEST, PROCESSED OR NOT.
114500 200-WRITE-DETAIL.
114600     MOVE DR-REQUEST-ID  TO DL-REQUEST-ID
114700     MOVE DR-USER-ID     TO DL-USER-ID
114800     MOVE DR-POOL-ID     TO DL-POOL-ID
114900     MOVE DR-DRAW-COUNT  TO DL-DRAWS
115000     MOVE WS-CONSUMED-PAID TO DL-PAID-CONSUMED
115100     MOVE WS-CONSUMED-FREE TO DL-FREE-CONSUMED
115200     MOVE WS-DETAIL-LINE TO SUMMARY-RPT-LINE
115300     WRITE SUMMARY-RPT-LINE.
115400 200-EXIT.
115500     EXIT.
115600*
115700*****************************************************************
115800* 300 SERIES - POOL AND WALLET LOOKUP
115900*****************************************************************
116000* BINARY SEARCH THE POOL TABLE ON POOL-ID; A MISS OR A REQUEST
116100* DATE OUTSIDE [START-DATE, END-DATE) IS P001 EITHER WAY - THE
116200* CALLER CANNOT TELL FROM THE REJECT CODE WHICH ONE FAILED, ONLY
116300* THAT THE POOL WAS NOT DRAWABLE ON THIS DATE.
116400 300-VALIDATE-POOL-EXISTS-AND-OPEN.
116500     MOVE "N" TO WS-REQUEST-REJECTED
116600     MOVE "N" TO WS-POOL-FOUND
116700* WS-PT-ENTRY IS SORTED ASCENDING ON POOL-ID (SAME ORDER AS THE
116800* POOLMSTR INPUT FILE), SO SEARCH ALL IS SAFE HERE.
116900     SET WS-PT-IDX TO 1
117000     SEARCH ALL WS-PT-ENTRY
117100         AT END
117200             MOVE "N" TO WS-POOL-FOUND
117300         WHEN WS-PT-POOL-ID(WS-PT-IDX) IS EQUAL TO DR-POOL-ID
117400             MOVE "Y" TO WS-POOL-FOUND
117500             MOVE WS-PT-IDX TO WS-CUR-POOL-IX
117600     END-SEARCH
117700     IF NOT POOL-WAS-FOUND
117800         MOVE "P001" TO WS-REJECT-CODE
117900         MOVE "Y" TO WS-REQUEST-REJECTED
118000         GO TO 300-EXIT
118100     END-IF
118200* OPEN WINDOW IS START-DATE INCLUSIVE, END-DATE EXCLUSIVE - A
118300* REQUEST DATED EXACTLY ON THE END DATE IS ALREADY CLOSED.
118400     IF DR-REQUEST-DATE IS
118500             LESS THAN WS-PT-START-DATE(WS-CUR-POOL-IX)
118600         OR DR-REQUEST-DATE IS GREATER THAN OR EQUAL TO
118700             WS-PT-END-DATE(WS-CUR-POOL-IX)
118800         MOVE "P001" TO WS-REJECT-CODE
118900         MOVE "Y" TO WS-REQUEST-REJECTED
119000     END-IF.
119100 300-EXIT.
119200     EXIT.
119300*
119400* A POOL IS ONLY DRAWABLE IF IT HAS AT LEAST ONE EMISSION AND
119500* ALL OF ITS WEIGHTS ARE POSITIVE AND SUM TO EXACTLY 10000.
119600 310-VALIDATE-POOL-CONFIGURATION.
119700     MOVE ZERO TO WS-WEIGHT-TOTAL
119800     IF WS-PT-EMIS-COUNT(WS-CUR-POOL-IX) IS EQUAL TO ZERO
119900         MOVE "P002" TO WS-REJECT-CODE
120000         MOVE "Y" TO WS-REQUEST-REJECTED
120100         GO TO 310-EXIT
120200     END-IF
120300     PERFORM 311-SUM-ONE-WEIGHT THRU 311-EXIT
120400         VARYING WS-ET-IDX
120500         FROM WS-PT-EMIS-START-IX(WS-CUR-POOL-IX) BY 1
120600         UNTIL WS-ET-IDX IS GREATER THAN
120700             WS-PT-EMIS-START-IX(WS-CUR-POOL-IX)
120800               + WS-PT-EMIS-COUNT(WS-CUR-POOL-IX) - 1
120900     IF WS-WEIGHT-TOTAL IS NOT EQUAL TO 10000
121000         MOVE "P002" TO WS-REJECT-CODE
121100         MOVE "Y" TO WS-REQUEST-REJECTED
121200     END-IF.
121300 310-EXIT.
121400     EXIT.
121500*
121600* ONE PASS OVER THE POOL'S EMISSION SLICE, VARYING WS-ET-IDX
121700* ACROSS ONLY THAT POOL'S ROWS (NOT THE WHOLE EMISSION TABLE).
121800 311-SUM-ONE-WEIGHT.
121900     IF WS-ET-WEIGHT(WS-ET-IDX) IS LESS THAN OR EQUAL TO ZERO
122000         MOVE "P002" TO WS-REJECT-CODE
122100         MOVE "Y" TO WS-REQUEST-REJECTED
122200     END-IF
122300     ADD WS-ET-WEIGHT(WS-ET-IDX) TO WS-WEIGHT-TOTAL.
122400 311-EXIT.
122500     EXIT.
122600*
122700* LINEAR SCAN (WALLET FILE IS NOT SORTED, SEE 140 ABOVE).
122800 320-LOCATE-WALLET.
122900     MOVE "N" TO WS-REQUEST-REJECTED
123000     MOVE "N" TO WS-WALLET-FOUND
123100     SET WS-WT-IDX TO 1
123200     PERFORM 321-SCAN-ONE-WALLET THRU 321-EXIT
123300         VARYING WS-WT-IDX FROM 1 BY 1
123400         UNTIL WS-WT-IDX IS GREATER THAN WS-WALLET-COUNT
123500             OR WALLET-WAS-FOUND
123600     IF NOT WALLET-WAS-FOUND
123700         MOVE "G002" TO WS-REJECT-CODE
123800         MOVE "Y" TO WS-REQUEST-REJECTED
123900     END-IF.
124000 320-EXIT.
124100     EXIT.
124200*
124300* SETS WS-CUR-WALLET-IX AS A SIDE EFFECT SO 700/730 DO NOT NEED
124400* TO RE-SEARCH FOR THE ROW THEY ARE ABOUT TO DEBIT OR CREDIT.
124500 321-SCAN-ONE-WALLET.
124600     IF WS-WT-USER-ID(WS-WT-IDX) IS EQUAL TO DR-USER-ID
124700         MOVE "Y" TO WS-WALLET-FOUND
124800         MOVE WS-WT-IDX TO WS-CUR-WALLET-IX
124900     END-IF.
125000 321-EXIT.
125100     EXIT.
125200*
125300* FIND THE (USER-ID, POOL-ID) GACHA-STATE ROW, OR APPEND A NEW
125400* ONE WITH BOTH COUNTERS AT ZERO ON THE PLAYER'S FIRST DRAW.
125500 340-LOCATE-OR-CREATE-GSTATE.
125600     MOVE "N" TO WS-SCAN-FOUND-SW
125700* LINEAR SCAN - GSTATE ROWS ARE APPENDED IN THE ORDER PLAYERS
125800* FIRST DRAW ON A POOL, NOT KEPT SORTED, SO NO BINARY SEARCH.
125900     PERFORM 341-SCAN-ONE-GSTATE THRU 341-EXIT
126000         VARYING WS-GT-IDX FROM 1 BY 1
126100         UNTIL WS-GT-IDX IS GREATER THAN WS-GSTATE-COUNT
126200             OR SCAN-ROW-FOUND
126300     IF SCAN-ROW-FOUND
126400         MOVE WS-GT-IDX TO WS-CUR-GSTATE-IX
126500     ELSE
126600* FIRST DRAW EVER FOR THIS (USER-ID, POOL-ID) PAIR - APPEND A
126700* FRESH ROW AT ZERO/ZERO RATHER THAN REJECTING THE REQUEST.
126800         ADD 1 TO WS-GSTATE-COUNT
126900         MOVE DR-USER-ID TO WS-GT-USER-ID(WS-GSTATE-COUNT)
127000         MOVE DR-POOL-ID TO WS-GT-POOL-ID(WS-GSTATE-COUNT)
127100         MOVE ZERO       TO WS-GT-PITY-COUNT(WS-GSTATE-COUNT)
127200         MOVE ZERO       TO WS-GT-GUAR-COUNT(WS-GSTATE-COUNT)
127300         MOVE WS-GSTATE-COUNT TO WS-CUR-GSTATE-IX
127400     END-IF.
127500 340-EXIT.
127600     EXIT.
127700*
127800* A GACHA-STATE ROW IS KEYED ON THE PAIR, NOT JUST USER-ID - THE
127900* SAME PLAYER HAS A SEPARATE PITY/GUARANTEE COUNTER PER POOL.
128000 341-SCAN-ONE-GSTATE.
128100     IF WS-GT-USER-ID(WS-GT-IDX) IS EQUAL TO DR-USER-ID
128200             AND WS-GT-POOL-ID(WS-GT-IDX) IS EQUAL TO DR-POOL-ID
128300         MOVE "Y" TO WS-SCAN-FOUND-SW
128400     END-IF.
128500 341-EXIT.
128600     EXIT.
128700*
128800*****************************************************************
128900* 350 SERIES - THE DRAW LOOP ITSELF
129000*****************************************************************
129100*****************************************************************
129200* 350 - ONE DRAW OF THE REQUEST'S DR-DRAW-COUNT DRAWS
129300*****************************************************************
129400* SELECT AN EMISSION, LOOK UP ITS ITEM TO DECIDE WHETHER THIS
129500* DRAW IS TOP-RARITY (RESETS THE PITY COUNTER), ADVANCE THE
129600* GACHA-STATE COUNTERS, THEN APPEND THE RESULT TO THE IN-MEMORY
129700* TRANSACTION-RECORD RESULT TABLE.  NOTHING IS GRANTED TO
129800* INVENTORY HERE - THAT IS 390's JOB, AFTER ALL DRAWS ARE DONE.
129900 350-DRAW-LOOP-CONTROL.
130000     PERFORM 500-LOTTERY-SELECT-EMISSION THRU 500-EXIT
130100     IF REQUEST-IS-REJECTED
130200         GO TO 350-EXIT
130300     END-IF
130400     SET WS-IT-IDX TO 1
130500     SEARCH ALL WS-IT-ENTRY
130600         AT END
130700             MOVE "N" TO WS-IS-TOP-RARITY
130800         WHEN WS-IT-ITEM-ID(WS-IT-IDX)
130900                 IS EQUAL TO WS-ET-ITEM-ID(WS-WINNING-EMIS-IX)
131000             IF WS-IT-RARITY(WS-IT-IDX) IS EQUAL TO "SSR"
131100                 MOVE "Y" TO WS-IS-TOP-RARITY
131200             ELSE
131300                 MOVE "N" TO WS-IS-TOP-RARITY
131400             END-IF
131500     END-SEARCH
131600     PERFORM 380-ADVANCE-GACHA-STATE THRU 380-EXIT
131700     ADD 1 TO WS-RESULT-IDX
131800     MOVE WS-ET-ITEM-ID(WS-WINNING-EMIS-IX)
131900                             TO TR-ITEM-ID(WS-RESULT-IDX)
132000     MOVE WS-IT-RARITY(WS-IT-IDX) TO TR-RARITY(WS-RESULT-IDX)
132100     MOVE WS-ET-PICKUP-FLAG(WS-WINNING-EMIS-IX)
132200                             TO TR-PICKUP(WS-RESULT-IDX)
132300* EMISSION-TYPE IS CARRIED AS A 3-VALUE CODE (NORMAL/PITY/
132400* GUARANTEE) FOR A FUTURE ENHANCEMENT TO TAG WHICH RULE PRODUCED
132500* THE DRAW - EVERY DRAW TODAY IS RECORDED NORMAL REGARDLESS OF
132600* WHETHER PITY OR THE GUARANTEE TRIGGERED IT.
132700     MOVE "N" TO TR-EMISSION-TYPE(WS-RESULT-IDX).
132800 350-EXIT.
132900     EXIT.
133000*
133100*****************************************************************
133200* 380 - GACHA STATE TRANSITION (ONE DRAW)
133300*****************************************************************
133400 380-ADVANCE-GACHA-STATE.
133500* A TOP-RARITY WIN RESETS BOTH COUNTERS TO ZERO; ANY OTHER WIN
133600* ADVANCES BOTH BY ONE DRAW.
133700     IF IS-TOP-RARITY-EMISSION
133800         MOVE ZERO TO WS-GT-PITY-COUNT(WS-CUR-GSTATE-IX)
133900         MOVE ZERO TO WS-GT-GUAR-COUNT(WS-CUR-GSTATE-IX)
134000     ELSE
134100         ADD 1 TO WS-GT-PITY-COUNT(WS-CUR-GSTATE-IX)
134200         ADD 1 TO WS-GT-GUAR-COUNT(WS-CUR-GSTATE-IX)
134300     END-IF
134400* THE PITY COUNTER IS CAPPED AT THE POOL'S CEILING SO A LONG
134500* DRY SPELL CANNOT PUSH IT PAST THE POINT THAT TRIGGERS THE
134600* GUARANTEE - ONCE CAPPED IT STAYS THERE UNTIL THE NEXT TOP-
134700* RARITY WIN RESETS IT.
134800     IF WS-GT-PITY-COUNT(WS-CUR-GSTATE-IX) IS GREATER THAN
134900             WS-PT-PITY-CEILING(WS-CUR-POOL-IX)
135000         MOVE WS-PT-PITY-CEILING(WS-CUR-POOL-IX)
135100                         TO WS-GT-PITY-COUNT(WS-CUR-GSTATE-IX)
135200     END-IF
135300* PITY-REACHED PREDICATE - WHETHER THE *NEXT* DRAW IS GUARANTEED.
135400* NOT STORED ON THE RECORD; RE-DERIVED WHEN NEEDED (E.G. BY A
135500* FUTURE FRONT-END QUERY) FROM THE CEILING AND CURRENT COUNT.
135600     MOVE "N" TO WS-PITY-REACHED
135700     IF WS-PT-PITY-CEILING(WS-CUR-POOL-IX) IS GREATER THAN ZERO
135800         IF (WS-GT-PITY-COUNT(WS-CUR-GSTATE-IX) + 1) IS
135900                 GREATER THAN OR EQUAL TO
136000                 WS-PT-PITY-CEILING(WS-CUR-POOL-IX)
136100             MOVE "Y" TO WS-PITY-REACHED
136200         END-IF
136300     END-IF.
136400 380-EXIT.
136500     EXIT.
136600*
136700*****************************************************************
136800* 390 SERIES - GRANT DRAWN ITEMS TO INVENTORY, ALL OR NOTHING
136900*****************************************************************
137000 390-GRANT-ALL-DRAWN-ITEMS.
137100     MOVE "N" TO WS-REQUEST-REJECTED
137200     MOVE ZERO TO WS-INV-TOUCH-COUNT
137300     PERFORM 391-GRANT-ONE-ITEM THRU 391-EXIT
137400         VARYING WS-DRAW-SUB FROM 1 BY 1
137500         UNTIL WS-DRAW-SUB IS GREATER THAN WS-RESULT-IDX
137600             OR REQUEST-IS-REJECTED.
137700 390-EXIT.
137800     EXIT.
137900*
138000 391-GRANT-ONE-ITEM.
138100     MOVE "N" TO WS-SCAN-FOUND-SW
138200     MOVE "N" TO WS-GRANT-ROW-NEW-SW
138300* ONE DRAW RESULT GRANTS ONE UNIT OF INVENTORY - 720-INVENTORY-
138400* ADD IS PASSED THE AMOUNT THIS WAY, THE SAME AS 700/730 ARE
138500* PASSED WS-CONSUMED-PAID/FREE, RATHER THAN HARDCODING A 1
138600* INSIDE 720 ITSELF.
138700     MOVE 1 TO WS-GRANT-AMOUNT
138800     PERFORM 392-SCAN-ONE-INVENTORY THRU 392-EXIT
138900         VARYING WS-IN-IDX FROM 1 BY 1
139000         UNTIL WS-IN-IDX IS GREATER THAN WS-INVENTORY-COUNT
139100             OR SCAN-ROW-FOUND
139200     IF NOT SCAN-ROW-FOUND
139300         ADD 1 TO WS-INVENTORY-COUNT
139400         MOVE DR-USER-ID TO WS-IN-USER-ID(WS-INVENTORY-COUNT)
139500         MOVE TR-ITEM-ID(WS-DRAW-SUB)
139600                         TO WS-IN-ITEM-ID(WS-INVENTORY-COUNT)
139700         MOVE ZERO TO WS-IN-QUANTITY(WS-INVENTORY-COUNT)
139800         MOVE WS-INVENTORY-COUNT TO WS-IN-IDX
139900         MOVE "Y" TO WS-GRANT-ROW-NEW-SW
140000     END-IF
140100     PERFORM 393-RECORD-INVENTORY-TOUCH THRU 393-EXIT
140200     PERFORM 720-INVENTORY-ADD THRU 720-EXIT.
140300 391-EXIT.
140400     EXIT.
140500*
140600 392-SCAN-ONE-INVENTORY.
140700     IF WS-IN-USER-ID(WS-IN-IDX) IS EQUAL TO DR-USER-ID
140800             AND WS-IN-ITEM-ID(WS-IN-IDX)
140900                 IS EQUAL TO TR-ITEM-ID(WS-DRAW-SUB)
141000         MOVE "Y" TO WS-SCAN-FOUND-SW
141100     END-IF.
141200 392-EXIT.
141300     EXIT.
141400*
141500* REMEMBER THE ROW JUST FOUND/CREATED SO A LATER G003 IN THIS
141600* SAME REQUEST CAN UNDO IT.  ONE ENTRY PER DISTINCT ROW ONLY -
141700* A REQUEST DRAWING THE SAME ITEM TWICE MUST NOT RECORD THE
141800* ROW'S QUANTITY TWICE (THE SECOND SNAPSHOT WOULD ALREADY
141900* INCLUDE THE FIRST DRAW'S INCREMENT).
142000 393-RECORD-INVENTORY-TOUCH.
142100     MOVE "N" TO WS-SCAN-FOUND-SW
142200     PERFORM 394-SCAN-ONE-TOUCH THRU 394-EXIT
142300         VARYING WS-INV-TOUCH-SUB FROM 1 BY 1
142400         UNTIL WS-INV-TOUCH-SUB IS GREATER THAN
142500                 WS-INV-TOUCH-COUNT
142600             OR SCAN-ROW-FOUND
142700     IF NOT SCAN-ROW-FOUND
142800         ADD 1 TO WS-INV-TOUCH-COUNT
142900         MOVE WS-IN-IDX TO
143000                 WS-INV-TOUCH-ROW-IX(WS-INV-TOUCH-COUNT)
143100         MOVE WS-GRANT-ROW-NEW-SW TO
143200                 WS-INV-TOUCH-NEW-SW(WS-INV-TOUCH-COUNT)
143300         MOVE WS-IN-QUANTITY(WS-IN-IDX) TO
143400                 WS-INV-TOUCH-ORIG-QTY(WS-INV-TOUCH-COUNT)
143500     END-IF.
143600 393-EXIT.
143700     EXIT.
143800*
143900 394-SCAN-ONE-TOUCH.
144000     IF WS-INV-TOUCH-ROW-IX(WS-INV-TOUCH-SUB) IS EQUAL TO
144100             WS-IN-IDX
144200         MOVE "Y" TO WS-SCAN-FOUND-SW
144300     END-IF.
144400 394-EXIT.
144500     EXIT.
144600*
144700* A REQUEST THAT FAILS ANY STEP AFTER THE WALLET WAS ALREADY
144800* CHARGED MUST LEAVE EVERY FILE IMAGE UNCHANGED.  THE WALLET
144900* CONSUME IS UNDONE WITH A DEPOSIT OF THE SAME AMOUNT; THE
145000* GACHA-STATE ROW IS RESTORED FROM ITS PRE-DRAW SNAPSHOT (IT
145100* WAS ONLY EVER MUTATED IN MEMORY, NOT YET WRITTEN TO DISK);
145200* INVENTORY ROWS GRANTED EARLIER IN THIS SAME REQUEST ARE PUT
145300* BACK BY 396 FROM THE TOUCH LIST 393 BUILT DURING THE GRANT
145400* LOOP - SEE PR-347.
145500 395-ROLLBACK-REQUEST.
145600     MOVE "G003" TO WS-REJECT-CODE
145700     MOVE WS-SNAP-PAID TO WS-CONSUMED-PAID
145800     SUBTRACT WS-WT-PAID-STONES(WS-CUR-WALLET-IX)
145900         FROM WS-CONSUMED-PAID
146000     MOVE WS-SNAP-FREE TO WS-CONSUMED-FREE
146100     SUBTRACT WS-WT-FREE-STONES(WS-CUR-WALLET-IX)
146200         FROM WS-CONSUMED-FREE
146300     PERFORM 730-WALLET-DEPOSIT THRU 730-EXIT
146400     MOVE WS-PRE-DRAW-PITY  TO WS-GT-PITY-COUNT(WS-CUR-GSTATE-IX)
146500     MOVE WS-PRE-DRAW-GUAR  TO WS-GT-GUAR-COUNT(WS-CUR-GSTATE-IX)
146600     PERFORM 396-RESTORE-ONE-INVENTORY-TOUCH THRU 396-EXIT
146700         VARYING WS-INV-TOUCH-SUB FROM 1 BY 1
146800         UNTIL WS-INV-TOUCH-SUB IS GREATER THAN
146900             WS-INV-TOUCH-COUNT
147000     MOVE "Y" TO WS-REQUEST-REJECTED.
147100 395-EXIT.
147200     EXIT.
147300*
147400 396-RESTORE-ONE-INVENTORY-TOUCH.
147500     MOVE WS-INV-TOUCH-ROW-IX(WS-INV-TOUCH-SUB) TO WS-IN-IDX
147600     IF INV-TOUCH-WAS-NEW(WS-INV-TOUCH-SUB)
147700         SUBTRACT 1 FROM WS-INVENTORY-COUNT
147800     ELSE
147900         MOVE WS-INV-TOUCH-ORIG-QTY(WS-INV-TOUCH-SUB)
148000                         TO WS-IN-QUANTITY(WS-IN-IDX)
148100     END-IF.
148200 396-EXIT.
148300     EXIT.
148400*
148500*****************************************************************
148600* 500 SERIES - LOTTERY ENGINE
148700*****************************************************************
148800* CUMULATIVE-SUBTRACTION WEIGHTED SELECTION OVER THE POOL'S
148900* EMISSION SLICE.  WALK THE SLICE IN STORED ORDER; IF THE
149000* RANDOM DRAW IS LESS THAN THE CURRENT SLOT'S WEIGHT THAT SLOT
149100* WINS, OTHERWISE SUBTRACT THE WEIGHT AND KEEP WALKING.  A WALK
149200* THAT FALLS OFF THE END IS LOGICALLY UNREACHABLE (WEIGHTS WERE
149300* ALREADY VALIDATED TO SUM TO 10000) BUT IS GUARDED DEFENSIVELY.
149400 500-LOTTERY-SELECT-EMISSION.
149500     MOVE "N" TO WS-REQUEST-REJECTED
149600* DEFENSIVE GUARD - 310-VALIDATE-POOL-CONFIGURATION SHOULD HAVE
149700* ALREADY REJECTED A ZERO-EMISSION POOL WITH P002, SO THIS PATH
149800* IS NOT EXPECTED TO FIRE IN NORMAL OPERATION.
149900     IF WS-PT-EMIS-COUNT(WS-CUR-POOL-IX) IS EQUAL TO ZERO
150000         MOVE "SYS-500" TO WS-REJECT-CODE
150100         MOVE "Y" TO WS-REQUEST-REJECTED
150200         GO TO 500-EXIT
150300     END-IF
150400* DRAW A NUMBER 0-9999 AND WALK THE POOL'S EMISSION SLICE FROM
150500* ITS FIRST SLOT, SUBTRACTING EACH SLOT'S WEIGHT UNTIL THE DRAW
150600* LANDS INSIDE ONE.
150700     PERFORM 600-NEXT-RANDOM-NUMBER THRU 600-EXIT
150800     MOVE "N" TO WS-SLOT-WON-SW
150900     MOVE WS-PT-EMIS-START-IX(WS-CUR-POOL-IX) TO WS-ET-IDX
151000     PERFORM 510-WALK-ONE-SLOT THRU 510-EXIT
151100         UNTIL WS-ET-IDX IS GREATER THAN
151200             WS-PT-EMIS-START-IX(WS-CUR-POOL-IX)
151300               + WS-PT-EMIS-COUNT(WS-CUR-POOL-IX) - 1
151400             OR WS-SLOT-WON
151500* FALLING OFF THE END OF THE SLICE WITHOUT A WINNER MEANS THE
151600* WEIGHTS DID NOT ACTUALLY SUM TO 10000 DESPITE PASSING 310 -
151700* TREATED AS AN UNEXPECTED INTERNAL ERROR, NOT A BUSINESS
151800* REJECTION, HENCE THE SYS- PREFIX.
151900     IF NOT WS-SLOT-WON
152000         MOVE "SYS-999" TO WS-REJECT-CODE
152100         MOVE "Y" TO WS-REQUEST-REJECTED
152200     ELSE
152300         MOVE WS-ET-IDX TO WS-WINNING-EMIS-IX
152400     END-IF.
152500 500-EXIT.
152600     EXIT.
152700*
152800* ONE SLOT OF THE CUMULATIVE-SUBTRACTION WALK.  EXITS EARLY VIA
152900* GO TO THE MOMENT A WINNER IS FOUND SO THE CALLING PERFORM'S
153000* UNTIL TEST STOPS THE LOOP ON THE VERY NEXT ITERATION.
153100 510-WALK-ONE-SLOT.
153200     IF WS-RANDOM-DRAW IS LESS THAN WS-ET-WEIGHT(WS-ET-IDX)
153300         MOVE "Y" TO WS-SLOT-WON-SW
153400         GO TO 510-EXIT
153500     END-IF
153600     SUBTRACT WS-ET-WEIGHT(WS-ET-IDX) FROM WS-RANDOM-DRAW
153700     ADD 1 TO WS-ET-IDX.
153800 510-EXIT.
153900     EXIT.
154000*
154100*****************************************************************
154200* 600 - RANDOM NUMBER GENERATOR (PARK-MILLER MINIMAL STANDARD)
154300*****************************************************************
154400* SEED := (SEED * 16807) MOD 2147483647, THEN SCALE TO 0-9999.
154500* THE REMAINDER IS TAKEN BY HAND (DIVIDE ... GIVING ... REMAINDER)
154600* SO NO INTRINSIC FUNCTION IS NEEDED.  THE PRODUCT NEEDS 18
154700* DIGITS TO AVOID TRUNCATION (MAX SEED 9 DIGITS X 5-DIGIT
154800* MULTIPLIER).
154900 600-NEXT-RANDOM-NUMBER.
155000* FIRST DIVIDE ADVANCES THE LCG STATE ITSELF - THE REMAINDER
155100* BECOMES THE NEW WS-RANDOM-SEED FOR NEXT TIME THIS PARAGRAPH
155200* IS ENTERED.  WS-RANDOM-QUOTIENT IS DISCARDED HERE, KEPT ONLY
155300* BECAUSE DIVIDE REQUIRES A GIVING TARGET.
155400     COMPUTE WS-RANDOM-PRODUCT =
155500             WS-RANDOM-SEED * WS-RANDOM-MULT
155600     DIVIDE WS-RANDOM-PRODUCT BY WS-RANDOM-MODULUS
155700         GIVING WS-RANDOM-QUOTIENT
155800         REMAINDER WS-RANDOM-SEED
155900* SECOND DIVIDE SCALES THE 31-BIT LCG OUTPUT DOWN TO A 0-9999
156000* DRAW VALUE FOR THE LOTTERY WALK IN 500/510 - THE SEED ITSELF
156100* IS NOT DISTURBED BY THIS SCALING STEP.
156200     DIVIDE WS-RANDOM-SEED BY 10000
156300         GIVING WS-RANDOM-QUOTIENT
156400         REMAINDER WS-RANDOM-DRAW.
156500 600-EXIT.
156600     EXIT.
156700*
156800*****************************************************************
156900* 700 SERIES - WALLET CONSUME / DEPOSIT (TWO-BUCKET BALANCE)
157000*****************************************************************
157100* PAID STONES ARE CONSUMED BEFORE FREE STONES.  BOTH BALANCES
157200* REMAIN GREATER THAN OR EQUAL TO ZERO ON A SUCCESSFUL CONSUME.
157300 700-WALLET-CONSUME.
157400     MOVE "N" TO WS-REQUEST-REJECTED
157500* A NEGATIVE COST WOULD ONLY HAPPEN FROM A CORRUPT POOL RECORD -
157600* GUARDED HERE SO A BAD COST CANNOT TURN A CONSUME INTO A
157700* DEPOSIT BY ACCIDENT.
157800     IF WS-TOTAL-COST IS LESS THAN ZERO
157900         MOVE "C001" TO WS-REJECT-CODE
158000         MOVE "Y" TO WS-REQUEST-REJECTED
158100         GO TO 700-EXIT
158200     END-IF
158300* INSUFFICIENT-FUNDS CHECK ACROSS BOTH BUCKETS COMBINED - A
158400* PLAYER CAN COVER THE COST WITH ANY MIX OF PAID AND FREE STONES.
158500     IF (WS-WT-PAID-STONES(WS-CUR-WALLET-IX) +
158600             WS-WT-FREE-STONES(WS-CUR-WALLET-IX))
158700                 IS LESS THAN WS-TOTAL-COST
158800         MOVE "G001" TO WS-REJECT-CODE
158900         MOVE "Y" TO WS-REQUEST-REJECTED
159000         GO TO 700-EXIT
159100     END-IF
159200* PAID STONES GO FIRST (PER PR-201 IN THE LOG ABOVE) - IF PAID
159300* ALONE CANNOT COVER THE COST, DRAIN IT TO ZERO AND TAKE THE
159400* REMAINDER FROM FREE; OTHERWISE TAKE THE WHOLE COST FROM PAID
159500* AND LEAVE FREE UNTOUCHED.
159600     IF WS-WT-PAID-STONES(WS-CUR-WALLET-IX) IS LESS THAN
159700             WS-TOTAL-COST
159800         SUBTRACT WS-WT-PAID-STONES(WS-CUR-WALLET-IX)
159900             FROM WS-TOTAL-COST
160000         SUBTRACT WS-TOTAL-COST
160100             FROM WS-WT-FREE-STONES(WS-CUR-WALLET-IX)
160200         MOVE ZERO TO WS-WT-PAID-STONES(WS-CUR-WALLET-IX)
160300     ELSE
160400         SUBTRACT WS-TOTAL-COST
160500             FROM WS-WT-PAID-STONES(WS-CUR-WALLET-IX)
160600     END-IF.
160700 700-EXIT.
160800     EXIT.
160900*
161000* USED ONLY ON ROLLBACK - CREDITS BACK EXACTLY WHAT 700 CHARGED.
161100* THE GUARDS ARE THE SAME AS A NORMAL DEPOSIT WOULD USE, EVEN
161200* THOUGH A ROLLBACK OF A CONSUME CANNOT ITSELF OVERFLOW.
161300 730-WALLET-DEPOSIT.
161400* NEGATIVE-AMOUNT GUARD, MIRRORING 700 - CANNOT HAPPEN IN
161500* PRACTICE SINCE WS-CONSUMED-PAID/FREE ARE ALWAYS COMPUTED FROM
161600* A BEFORE/AFTER BALANCE DIFFERENCE, BUT CHECKED ANYWAY.
161700     IF WS-CONSUMED-PAID IS LESS THAN ZERO
161800             OR WS-CONSUMED-FREE IS LESS THAN ZERO
161900         MOVE "C001" TO WS-REJECT-CODE
162000         GO TO 730-EXIT
162100     END-IF
162200* PICTURE-OVERFLOW GUARD - WS-WT-PAID-STONES/FREE-STONES ARE
162300* PIC 9(09), SO 999999999 IS THE LARGEST VALUE THE FIELD CAN
162400* HOLD WITHOUT TRUNCATING.
162500     IF (WS-WT-PAID-STONES(WS-CUR-WALLET-IX) + WS-CONSUMED-PAID)
162600             IS GREATER THAN 999999999
162700         MOVE "G003" TO WS-REJECT-CODE
162800         GO TO 730-EXIT
162900     END-IF
163000     IF (WS-WT-FREE-STONES(WS-CUR-WALLET-IX) + WS-CONSUMED-FREE)
163100             IS GREATER THAN 999999999
163200         MOVE "G003" TO WS-REJECT-CODE
163300         GO TO 730-EXIT
163400     END-IF
163500     ADD WS-CONSUMED-PAID TO WS-WT-PAID-STONES(WS-CUR-WALLET-IX)
163600     ADD WS-CONSUMED-FREE TO WS-WT-FREE-STONES(WS-CUR-WALLET-IX).
163700 730-EXIT.
163800     EXIT.
163900*
164000*****************************************************************
164100* 720 - INVENTORY ADD (POSITIVE-AMOUNT GUARD, CAPACITY GUARD)
164200*****************************************************************
164300* WS-IN-IDX IS ALREADY SET BY 391-GRANT-ONE-ITEM TO THE
164400* INVENTORY ROW BEING GRANTED TO - THIS PARAGRAPH ONLY NEEDS
164500* TO FIND THE ITEM'S CAPACITY LIMIT AND ENFORCE IT.
164600 720-INVENTORY-ADD.
164700* POSITIVE-AMOUNT GUARD - WS-GRANT-AMOUNT IS SET TO 1 BY EVERY
164800* CALLER TODAY, BUT THE CHECK STAYS HERE (NOT AT THE CALLER) SO
164900* NO FUTURE CALLER CAN GRANT A ZERO OR NEGATIVE QUANTITY WITHOUT
165000* GOING THROUGH THIS GUARD.
165100     IF WS-GRANT-AMOUNT IS NOT GREATER THAN ZERO
165200         MOVE "C001" TO WS-REJECT-CODE
165300         MOVE "Y" TO WS-REQUEST-REJECTED
165400         GO TO 720-EXIT
165500     END-IF
165600     SET WS-IT-IDX TO 1
165700     SEARCH ALL WS-IT-ENTRY
165800         AT END
165900             CONTINUE
166000         WHEN WS-IT-ITEM-ID(WS-IT-IDX)
166100                 IS EQUAL TO WS-IN-ITEM-ID(WS-IN-IDX)
166200             CONTINUE
166300     END-SEARCH
166400* A ONE-PAST-CAPACITY GRANT REJECTS G003 AND LEAVES THE
166500* QUANTITY UNCHANGED - 395-ROLLBACK-REQUEST WILL BE DRIVEN BY
166600* 200-PROCESS-ONE-REQUEST TO UNDO ANY EARLIER GRANTS THIS SAME
166700* REQUEST, SINCE ONE OVERFLOW FAILS THE WHOLE REQUEST.
166800     IF (WS-IN-QUANTITY(WS-IN-IDX) + WS-GRANT-AMOUNT)
166900             IS GREATER THAN WS-IT-MAX-CAPACITY(WS-IT-IDX)
167000         MOVE "G003" TO WS-REJECT-CODE
167100         MOVE "Y" TO WS-REQUEST-REJECTED
167200     ELSE
167300         ADD WS-GRANT-AMOUNT TO WS-IN-QUANTITY(WS-IN-IDX)
167400     END-IF.
167500 720-EXIT.
167600     EXIT.
167700*
167800*****************************************************************
167900* 800/850 - WRITE TRANSACTION AND REJECT RECORDS
168000*****************************************************************
168100* TR-RESULT-ITEMS ITSELF WAS ALREADY BUILT UP ONE ENTRY AT A
168200* TIME BY 350-DRAW-LOOP-CONTROL AS EACH DRAW COMPLETED - THIS
168300* PARAGRAPH ONLY NEEDS TO FILL IN THE REQUEST-LEVEL FIELDS.
168400 800-WRITE-TRANSACTION-RECORD.
168500     MOVE DR-REQUEST-ID    TO TR-REQUEST-ID
168600     MOVE DR-USER-ID       TO TR-USER-ID
168700     MOVE DR-POOL-ID       TO TR-POOL-ID
168800     MOVE WS-CONSUMED-PAID TO TR-CONSUMED-PAID
168900     MOVE WS-CONSUMED-FREE TO TR-CONSUMED-FREE
169000     MOVE WS-RESULT-IDX    TO TR-RESULT-COUNT
169100     MOVE WS-RUN-DATE      TO TR-CREATED-DATE
169200     WRITE TRANSACTION-RECORD.
169300 800-EXIT.
169400     EXIT.
169500*
169600* SERIAL SEARCH, NOT SEARCH ALL - THE EIGHT-ENTRY ERROR-CODE
169700* TABLE IS TOO SMALL TO BOTHER SORTING/BINARY-SEARCHING AND IS
169800* BUILT IN THE ORDER PROGRAMMERS ADDED THE CODES OVER THE YEARS,
169900* NOT ALPHABETIC ORDER.
170000 850-WRITE-REJECT-RECORD.
170100     MOVE DR-REQUEST-ID  TO RJ-REQUEST-ID
170200     MOVE WS-REJECT-CODE TO RJ-ERROR-CODE
170300     SET WS-EC-IDX TO 1
170400     SEARCH WS-EC-ENTRY
170500         AT END
170600             MOVE "SEE ERROR CODE TABLE" TO RJ-ERROR-MESSAGE
170700         WHEN WS-EC-CODE(WS-EC-IDX) IS EQUAL TO WS-REJECT-CODE
170800             MOVE WS-EC-MESSAGE(WS-EC-IDX) TO RJ-ERROR-MESSAGE
170900     END-SEARCH
171000     WRITE REJECT-RECORD.
171100 850-EXIT.
171200     EXIT.
171300*
171400*****************************************************************
171500* 900 SERIES - REWRITE STATE FILES, PRINT GRAND TOTALS
171600*****************************************************************
171700 900-FINALIZATION.
171800* THE FOUR READ-ONLY MASTERS ARE DONE WITH - CLOSE THEM FIRST SO
171900* A MISTAKE BELOW CANNOT ACCIDENTALLY REWRITE ONE OF THEM.
172000     CLOSE REQUEST-FILE-IN
172100           POOL-FILE-IN
172200           EMISSION-FILE-IN
172300           ITEM-FILE-IN
172400*
172500* WALLETF - REOPEN OUTPUT (TRUNCATES THE OLD FILE) AND WRITE
172600* BACK EVERY ROW FROM THE IN-MEMORY TABLE, INCLUDING ROWS THAT
172700* NEVER CHANGED THIS RUN - THE TABLE IS THE SINGLE SOURCE OF
172800* TRUTH FROM 100-INITIALIZATION ONWARD.
172900     OPEN OUTPUT WALLET-FILE
173000     PERFORM 910-REWRITE-ONE-WALLET THRU 910-EXIT
173100         VARYING WS-WT-IDX FROM 1 BY 1
173200         UNTIL WS-WT-IDX IS GREATER THAN WS-WALLET-COUNT
173300     CLOSE WALLET-FILE
173400*
173500* GSTATEF - SAME TREATMENT, NOW INCLUDING ANY ROW APPENDED BY
173600* 340-LOCATE-OR-CREATE-GSTATE FOR A FIRST-TIME POOL DRAW.
173700     OPEN OUTPUT GSTATE-FILE
173800     PERFORM 920-REWRITE-ONE-GSTATE THRU 920-EXIT
173900         VARYING WS-GT-IDX FROM 1 BY 1
174000         UNTIL WS-GT-IDX IS GREATER THAN WS-GSTATE-COUNT
174100     CLOSE GSTATE-FILE
174200*
174300* INVENTF - SAME TREATMENT.  ANY ROW A ROLLED-BACK REQUEST
174400* CREATED AND THEN UNDID VIA 396 WAS ALREADY REMOVED FROM
174500* WS-INVENTORY-COUNT, SO IT NEVER GETS WRITTEN HERE.
174600     OPEN OUTPUT INVENTORY-FILE
174700     PERFORM 930-REWRITE-ONE-INVENTORY THRU 930-EXIT
174800         VARYING WS-IN-IDX FROM 1 BY 1
174900         UNTIL WS-IN-IDX IS GREATER THAN WS-INVENTORY-COUNT
175000     CLOSE INVENTORY-FILE
175100*
175200* MOVE THE RUN-WIDE ACCUMULATORS INTO THEIR EDITED PRINT FIELDS
175300* AND WRITE THE EIGHT-LINE TRAILER, THEN CLOSE THE THREE OUTPUT
175400* FILES THAT HAVE BEEN OPEN SINCE 100-INITIALIZATION.
175500     MOVE WS-REQ-READ      TO TL-REQ-READ
175600     MOVE WS-REQ-PROCESSED TO TL-REQ-PROC
175700     MOVE WS-REQ-REJECTED  TO TL-REQ-REJ
175800     MOVE WS-DRAWS-TOTAL   TO TL-DRAWS
175900     MOVE WS-PAID-TOTAL    TO TL-PAID
176000     MOVE WS-FREE-TOTAL    TO TL-FREE
176100     MOVE WS-ITEMS-GRANTED TO TL-ITEMS
176200     PERFORM 940-WRITE-ONE-TOTALS-LINE THRU 940-EXIT
176300         VARYING COUNTER FROM 1 BY 1
176400         UNTIL COUNTER IS EQUAL TO 9
176500     CLOSE TRANSACTION-FILE-OUT
176600           REJECT-FILE-OUT
176700           SUMMARY-RPT-OUT.
176800 900-EXIT.
176900     EXIT.
177000*
177100* ONE OUTPUT RECORD PER IN-MEMORY WALLET ROW, IN TABLE ORDER
177200* (NOT RE-SORTED) - SINCE WALLET-FILE IS OPENED OUTPUT FRESH
177300* EACH RUN, THE OLD FILE'S RECORD ORDER IS NOT PRESERVED ACROSS
177400* A RUN THAT LOADED THE TABLE IN A DIFFERENT ORDER.
177500 910-REWRITE-ONE-WALLET.
177600     MOVE WS-WT-USER-ID(WS-WT-IDX)     TO WL-USER-ID
177700     MOVE WS-WT-PAID-STONES(WS-WT-IDX) TO WL-PAID-STONES
177800     MOVE WS-WT-FREE-STONES(WS-WT-IDX) TO WL-FREE-STONES
177900     WRITE WALLET-RECORD.
178000 910-EXIT.
178100     EXIT.
178200*
178300* INCLUDES ANY ROW APPENDED THIS RUN BY 340-LOCATE-OR-CREATE-
178400* GSTATE, SO A USER'S FIRST-EVER DRAW ON A POOL LEAVES A GSTATE
178500* ROW BEHIND EVEN IF THAT WAS THEIR ONLY REQUEST IN THE RUN.
178600 920-REWRITE-ONE-GSTATE.
178700     MOVE WS-GT-USER-ID(WS-GT-IDX)   TO GS-USER-ID
178800     MOVE WS-GT-POOL-ID(WS-GT-IDX)   TO GS-POOL-ID
178900     MOVE WS-GT-PITY-COUNT(WS-GT-IDX) TO GS-PITY-COUNT
179000     MOVE WS-GT-GUAR-COUNT(WS-GT-IDX) TO GS-GUARANTEED-COUNT
179100     WRITE GACHA-STATE-RECORD.
179200 920-EXIT.
179300     EXIT.
179400*
179500* A ROW ROLLED BACK TO ZERO-AND-NEVER-WRITTEN BY 396 (BECAUSE
179600* IT WAS BRAND NEW THIS REQUEST AND THE REQUEST FAILED) WAS
179700* ALREADY REMOVED FROM WS-INVENTORY-COUNT, SO IT NEVER REACHES
179800* THIS PARAGRAPH AT ALL - NO "IF QUANTITY ZERO SKIP" TEST NEEDED.
179900 930-REWRITE-ONE-INVENTORY.
180000     MOVE WS-IN-USER-ID(WS-IN-IDX)  TO IV-USER-ID
180100     MOVE WS-IN-ITEM-ID(WS-IN-IDX)  TO IV-ITEM-ID
180200     MOVE WS-IN-QUANTITY(WS-IN-IDX) TO IV-QUANTITY
180300     WRITE INVENTORY-RECORD.
180400 930-EXIT.
180500     EXIT.
180600*
180700* COUNTER IS THE PLAIN 77-LEVEL LOOP TALLY DECLARED AT THE TOP
180800* OF WORKING-STORAGE, REUSED HERE TO WALK THE EIGHT-LINE
180900* WS-TOTALS-LINES REDEFINITION ONE PRINT LINE AT A TIME.
181000 940-WRITE-ONE-TOTALS-LINE.
181100     MOVE TL-LINE(COUNTER) TO SUMMARY-RPT-LINE
181200     WRITE SUMMARY-RPT-LINE.
181300 940-EXIT.
181400     EXIT.
