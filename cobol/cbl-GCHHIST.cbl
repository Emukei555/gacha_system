000100*****************************************************************
000200* Program name:    GCHHIST
000300* Original author: CHIPMAN
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/18/91  CHIPMAN       Created for the PRIZE VAULT gacha
000900*                         subsystem - history report, PR-119
001000* 11/30/93  RIVERA        Added the HISTSEL control card so ops
001100*                         can run a single player's history
001200*                         without dumping the whole file - PR-208
001300* 01/08/99  RIVERA        Y2K - WS-RUN-DATE built from a windowed
001400*                         century instead of a hardcoded '19' -
001500*                         PR-311
001600* 03/02/01  RIVERA        Documented that a blank HISTSEL card
001700*                         means "report on every user", per
001800*                         ops question - PR-338
001900* 07/11/02  TANAKA        Reviewed alongside the GCHDRAW rollback
002000*                         fix (PR-347) - confirmed this program
002100*                         reads GCHTRANS only after GCHDRAW has
002200*                         closed it, so a mid-run rollback can
002300*                         never leave a partial record here.
002400*                         No code change - PR-350
002500* 04/02/03  RIVERA        Ops asked for the trailer to also show
002600*                         average items per listed transaction -
002700*                         deferred, low value for the size of the
002800*                         change, revisit if asked again - PR-361
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     GCHHIST.
003200 AUTHOR.         CHIPMAN.
003300 INSTALLATION.   CASA CHIPMAN.
003400 DATE-WRITTEN.   3/18/1991.
003500 DATE-COMPILED.  3/02/2001.
003600 SECURITY.       NON-CONFIDENTIAL.
003700*****************************************************************
003800* PRIZE VAULT GACHA HISTORY REPORT
003900*
004000* READ-ONLY PASS OVER THE TRANSACTION FILE PRODUCED BY GCHDRAW.
004100* A CONTROL CARD (HISTSEL) NAMES ONE USER-ID TO REPORT ON, OR IS
004200* LEFT BLANK TO REPORT EVERY TRANSACTION ON FILE.  RECORDS ARE
004300* LISTED IN THE ORDER THEY APPEAR ON THE TRANSACTION FILE (THE
004400* ORDER GCHDRAW PROCESSED THE ORIGINAL DRAW REQUESTS).
004500*
004600* //GCHHIST  JOB 2,NOTIFY=&SYSUID
004700* //***************************************************/
004800* //COBRUN  EXEC IGYWCL
004900* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(GCHHIST),DISP=SHR
005000* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(GCHHIST),DISP=SHR
005100* //***************************************************/
005200* // IF RC = 0 THEN
005300* //***************************************************/
005400* //RUN     EXEC PGM=GCHHIST
005500* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
005600* //GCHTRANS  DD DSN=MTM2020.PRZVAULT.GCHTRANS,DISP=SHR
005700* //HISTSEL   DD DSN=MTM2020.PRZVAULT.HISTSEL,DISP=SHR
005800* //GCHHRPT   DD SYSOUT=*,OUTLIM=15000
005900* //CEEDUMP   DD DUMMY
006000* //SYSUDUMP  DD DUMMY
006100* //***************************************************/
006200* // ELSE
006300* // ENDIF
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100* GCHTRANS - THE PERMANENT DRAW HISTORY WRITTEN BY GCHDRAW'S
007200* 800-WRITE-TRANSACTION-RECORD, READ HERE INPUT-ONLY.
007300     SELECT TRANSACTION-FILE-IN ASSIGN TO GCHTRANS
007400         ORGANIZATION IS SEQUENTIAL.
007500
007600* HISTSEL - ONE OPTIONAL CONTROL CARD NAMING A SINGLE USER-ID TO
007700* REPORT ON; BLANK OR MISSING MEANS REPORT ON EVERY USER, PER
007800* PR-338 IN THE LOG ABOVE.
007900     SELECT HISTSEL-FILE     ASSIGN TO HISTSEL
008000         ORGANIZATION IS SEQUENTIAL.
008100
008200* GCHHRPT - THE PRINTED HISTORY REPORT, SYSOUT IN PRODUCTION.
008300     SELECT HISTORY-RPT-OUT  ASSIGN TO GCHHRPT
008400         ORGANIZATION IS SEQUENTIAL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800* SAME 200-BYTE LAYOUT GCHDRAW WRITES - KEPT IN STEP BY HAND
008900* SINCE THIS SHOP DOES NOT USE COPYBOOKS (SEE GCHDRAW 800 SERIES).
009000* TR-RESULT-ITEMS IS CARRIED HERE EVEN THOUGH THIS PROGRAM ONLY
009100* PRINTS TR-RESULT-COUNT, SO THE RECORD LENGTH MATCHES GCHTRANS
009200* EXACTLY - A MISMATCHED FD WOULD MISREAD EVERY FIELD AFTER IT.
009300 FD  TRANSACTION-FILE-IN RECORD CONTAINS 200 CHARACTERS
009400                         RECORDING MODE F.
009500 01  TRANSACTION-RECORD-IN.
009600     05  TR-REQUEST-ID        PIC X(12).
009700     05  TR-USER-ID           PIC X(08).
009800     05  TR-POOL-ID           PIC X(08).
009900     05  TR-CONSUMED-PAID     PIC 9(09).
010000     05  TR-CONSUMED-FREE     PIC 9(09).
010100     05  TR-RESULT-COUNT      PIC 9(03).
010200     05  TR-RESULT-ITEMS OCCURS 10 TIMES.
010300         10  TR-ITEM-ID       PIC X(08).
010400         10  TR-RARITY        PIC X(03).
010500         10  TR-PICKUP        PIC X(01).
010600         10  TR-EMISSION-TYPE PIC X(01).
010700     05  TR-CREATED-DATE      PIC 9(08).
010800     05  FILLER               PIC X(13).
010900
011000* ONE-CARD CONTROL FILE - AT END ON THE FIRST READ (NO CARD
011100* SUPPLIED) IS TREATED THE SAME AS A CARD WITH A BLANK USER-ID.
011200 FD  HISTSEL-FILE RECORD CONTAINS 80 CHARACTERS
011300                  RECORDING MODE F.
011400 01  HISTSEL-RECORD.
011500     05  HS-USER-ID           PIC X(08).
011600     05  FILLER               PIC X(72).
011700
011800* PRINTER-SPACED REPORT - HEADERS, ONE DETAIL LINE PER MATCHING
011900* TRANSACTION, GRAND TOTALS AT THE END.
012000 FD  HISTORY-RPT-OUT RECORD CONTAINS 132 CHARACTERS
012100                     RECORDING MODE F.
012200 01  HISTORY-RPT-LINE         PIC X(132).
012300 
012400 WORKING-STORAGE SECTION.
012500*
012600* REPORT-BANNER SCALARS AT THE 77 LEVEL PER SHOP HABIT (SEE
012700* CHIPMAN'S OLDER PROGRAMS) - NEITHER FIELD BELONGS TO A RECORD
012800* LAYOUT, SO NEITHER IS FOLDED INTO A 01-LEVEL GROUP.
012900 77  BOSS-NAME                PIC X(25)
013000                               VALUE "P. RIVERA, OPS MANAGER".
013100 77  COUNTER                  PIC 9      VALUE ZERO.
013200*
013300* ---------------------------------------------------------------
013400* RUN DATE / TIME - ACCEPT ... FROM DATE/TIME PACKS A 2-DIGIT
013500* YEAR AND A 4-DIGIT TIME (SS TO HUNDREDTHS) IN THE USUAL
013600* MAINFRAME LAYOUT.  WS-CENTURY-WINDOW IS THE SAME Y2K PATCH
013700* GCHDRAW CARRIES (PR-311) - YEARS 00-49 SLIDE TO 20XX, THE
013800* REST STAY 19XX, SINCE THIS SHOP HAS NO 4-DIGIT-YEAR CLOCK CARD.
013900* ---------------------------------------------------------------
014000 01  WS-DATE-FIELDS.
014100     05  WS-DATE-6            PIC 9(06).
014200     05  WS-DATE-6R REDEFINES WS-DATE-6.
014300         10  WS-DATE-YY       PIC 99.
014400         10  WS-DATE-MM       PIC 99.
014500         10  WS-DATE-DD       PIC 99.
014600     05  WS-CENTURY-WINDOW    PIC 99  VALUE 19.
014700     05  WS-RUN-DATE          PIC 9(08).
014800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014900         10  WS-RUN-CENTURY   PIC 99.
015000         10  WS-RUN-YY        PIC 99.
015100         10  WS-RUN-MM        PIC 99.
015200         10  WS-RUN-DD        PIC 99.
015300     05  FILLER               PIC X(04).
015400*
015500* TIME IS ACCEPTED ONLY TO STAMP RPT-HDR-LN2 - NO ELAPSED-TIME
015600* ARITHMETIC IS DONE ANYWHERE IN THIS PROGRAM.
015700 01  WS-TIME-FIELDS.
015800     05  WS-TIME-8            PIC 9(08).
015900     05  WS-TIME-8R REDEFINES WS-TIME-8.
016000         10  WS-TIME-HH       PIC 99.
016100         10  WS-TIME-MM       PIC 99.
016200         10  WS-TIME-SS       PIC 99.
016300         10  WS-TIME-HS       PIC 99.
016400     05  FILLER               PIC X(04).
016500*
016600* ---------------------------------------------------------------
016700* SELECTION CRITERIA AND SWITCHES - WS-SELECT-USER-ID COMES OFF
016800* HISTSEL-RECORD IN 105-READ-SELECTION-CARD.  A BLANK CARD OR NO
016900* CARD AT ALL LEAVES SELECT-ALL-USERS TRUE (THE VALUE CLAUSE
017000* DEFAULTS IT TO "Y"), SO EVERY TRANSACTION LINE PRINTS UNLESS A
017100* SPECIFIC USER-ID NARROWS THE RUN.
017200* ---------------------------------------------------------------
017300 01  WS-SELECTION-WORK.
017400     05  WS-SELECT-USER-ID    PIC X(08)  VALUE SPACES.
017500     05  WS-SELECT-ALL-SW     PIC X      VALUE "Y".
017600         88  SELECT-ALL-USERS     VALUE "Y".
017700     05  WS-LINE-MATCHES-SW   PIC X      VALUE "N".
017800         88  LINE-MATCHES-SELECTION  VALUE "Y".
017900     05  FILLER               PIC X(04).
018000*
018100* ONE EOF SWITCH - THIS PROGRAM ONLY DRIVES ONE MAIN READ LOOP
018200* OFF GCHTRANS, SO THERE IS NO NEED FOR THE PER-FILE SWITCH
018300* GROUP GCHDRAW CARRIES FOR ITS SEVEN INPUT FILES.
018400 01  WS-SWITCHES.
018500     05  WS-TRANS-EOF-SW      PIC X      VALUE "N".
018600         88  TRANS-EOF            VALUE "Y".
018700     05  FILLER               PIC X(04).
018800*
018900* RUN ACCUMULATORS - WS-TRANS-READ COUNTS EVERY RECORD OFF
019000* GCHTRANS REGARDLESS OF SELECTION; WS-TRANS-LISTED, WS-PAID-
019100* TOTAL AND WS-FREE-TOTAL ONLY ACCUMULATE FOR LINES THAT PASS
019200* THE SELECTION TEST AND ACTUALLY PRINT.  BOTH COUNTS APPEAR ON
019300* THE TRAILER SO OPERATIONS CAN SEE HOW MANY RECORDS THE CARD
019400* FILTERED OUT.
019500 01  WS-CONTROL-TOTALS.
019600     05  WS-TRANS-READ        PIC 9(07)  COMP  VALUE ZERO.
019700     05  WS-TRANS-LISTED      PIC 9(07)  COMP  VALUE ZERO.
019800     05  WS-PAID-TOTAL        PIC 9(11)  COMP  VALUE ZERO.
019900     05  WS-FREE-TOTAL        PIC 9(11)  COMP  VALUE ZERO.
020000     05  FILLER               PIC X(04).
020100*
020200* ---------------------------------------------------------------
020300* REPORT AREAS - PATTERNED ON GCHDRAW'S SUMMARY REPORT
020400* ---------------------------------------------------------------
020500 01  REPORT-HEADER-LINES.
020600* LINE 1 - TITLE, FIXED TEXT ONLY.
020700     05  RPT-HDR-LN1.
020800         10  FILLER  PIC X(38)
020900             VALUE "PRIZE VAULT GACHA DRAW - HISTORY RPT".
021000         10  FILLER  PIC X(94) VALUE SPACES.
021100* LINE 2 - WHO RAN IT FOR, STAMPED WITH RUN DATE AND TIME.
021200     05  RPT-HDR-LN2.
021300         10  FILLER      PIC X(13) VALUE "PREPARED FOR ".
021400         10  BOSS-NAME-OUT   PIC X(25).
021500         10  FILLER      PIC X(10) VALUE SPACES.
021600         10  DATE-OUT.
021700             15  MONTH-OUT   PIC X(02).
021800             15  FILLER      PIC X VALUE "/".
021900             15  DAY-OUT     PIC X(02).
022000             15  FILLER      PIC X VALUE "/".
022100             15  YEAR-OUT    PIC X(04).
022200         10  FILLER      PIC X(04) VALUE " at ".
022300         10  TIME-OUT.
022400             15  HOUR-OUT    PIC X(02).
022500             15  FILLER      PIC X VALUE ":".
022600             15  MINUTE-OUT  PIC X(02).
022700         10  FILLER      PIC X(65) VALUE SPACES.
022800* LINE 3 - "ALL USERS" OR THE ONE USER-ID FROM THE HISTSEL CARD.
022900     05  RPT-HDR-LN3.
023000         10  FILLER      PIC X(19) VALUE "SELECTED USER-ID : ".
023100         10  SEL-USER-OUT PIC X(08).
023200         10  FILLER      PIC X(105) VALUE SPACES.
023300* LINE 4 - RULE OF EQUAL SIGNS SEPARATING THE BANNER FROM THE
023400* COLUMN HEADINGS.
023500     05  RPT-HDR-LN4.
023600         10  FILLER PIC X(66) VALUE ALL "=".
023700         10  FILLER PIC X(66) VALUE SPACES.
023800* LINE 5 - COLUMN HEADINGS, ONE FILLER PER DETAIL-LINE FIELD IN
023900* WS-DETAIL-LINE BELOW, SAME LEFT-TO-RIGHT ORDER.
024000     05  RPT-HDR-LN5.
024100         10  FILLER      PIC X(12) VALUE "REQUEST-ID  ".
024200         10  FILLER      PIC X(10) VALUE "USER-ID   ".
024300         10  FILLER      PIC X(10) VALUE "POOL-ID   ".
024400         10  FILLER      PIC X(12) VALUE "PAID-CONSUM ".
024500         10  FILLER      PIC X(12) VALUE "FREE-CONSUM ".
024600         10  FILLER      PIC X(08) VALUE "ITEMS   ".
024700         10  FILLER      PIC X(09) VALUE "CREATED  ".
024800         10  FILLER      PIC X(41) VALUE SPACES.
024900 01  FILLER REDEFINES REPORT-HEADER-LINES.
025000     05  RPT-HDR-LN OCCURS 5 TIMES  PIC X(132).
025100*
025200* ONE PRINT LINE PER QUALIFYING TRANSACTION - ZERO-SUPPRESSED
025300* NUMERIC EDIT FIELDS ARE MOVED FROM THE TRANSACTION RECORD
025400* FIELD BY FIELD, NEVER GROUP-MOVED, SINCE THE PRINT PICTURES
025500* DO NOT LINE UP BYTE-FOR-BYTE WITH GCHTRANS.
025600 01  WS-DETAIL-LINE.
025700     05  DL-REQUEST-ID        PIC X(12).
025800     05  FILLER               PIC X(02) VALUE SPACES.
025900     05  DL-USER-ID           PIC X(08).
026000     05  FILLER               PIC X(02) VALUE SPACES.
026100     05  DL-POOL-ID           PIC X(08).
026200     05  FILLER               PIC X(02) VALUE SPACES.
026300     05  DL-PAID-CONSUMED     PIC ZZZZZZZZ9.
026400     05  FILLER               PIC X(03) VALUE SPACES.
026500     05  DL-FREE-CONSUMED     PIC ZZZZZZZZ9.
026600     05  FILLER               PIC X(03) VALUE SPACES.
026700     05  DL-ITEM-COUNT        PIC ZZ9.
026800     05  FILLER               PIC X(05) VALUE SPACES.
026900     05  DL-CREATED-DATE      PIC 9(08).
027000     05  FILLER               PIC X(65) VALUE SPACES.
027100*
027200* FOUR-LINE TRAILER, BLANK SEPARATOR FIRST - REDEFINED AS AN
027300* OCCURS TABLE SO 291-WRITE-ONE-TOTALS-LINE CAN PRINT THE WHOLE
027400* GROUP WITH ONE PARAGRAPH INDEXED BY COUNTER, THE SAME PATTERN
027500* REPORT-HEADER-LINES USES ABOVE FOR THE FIVE HEADER LINES.
027600 01  WS-TOTALS-LINES.
027700     05  TL-LINE-1            PIC X(132) VALUE SPACES.
027800     05  TL-LINE-2.
027900         10  FILLER  PIC X(24) VALUE "TRANSACTIONS READ ....: ".
028000         10  TL-TRANS-READ    PIC ZZZ,ZZ9.
028100         10  FILLER  PIC X(101) VALUE SPACES.
028200     05  TL-LINE-3.
028300         10  FILLER  PIC X(24) VALUE "TRANSACTIONS LISTED ..: ".
028400         10  TL-TRANS-LISTED  PIC ZZZ,ZZ9.
028500         10  FILLER  PIC X(101) VALUE SPACES.
028600     05  TL-LINE-4.
028700         10  FILLER  PIC X(24) VALUE "PAID STONES CONSUMED : ".
028800         10  TL-PAID          PIC ZZ,ZZZ,ZZZ,ZZ9.
028900         10  FILLER  PIC X(94) VALUE SPACES.
029000     05  TL-LINE-5.
029100         10  FILLER  PIC X(24) VALUE "FREE STONES CONSUMED : ".
029200         10  TL-FREE          PIC ZZ,ZZZ,ZZZ,ZZ9.
029300         10  FILLER  PIC X(94) VALUE SPACES.
029400 01  FILLER REDEFINES WS-TOTALS-LINES.
029500     05  TL-LINE OCCURS 4 TIMES  PIC X(132).
029600*
029700*****************************************************************
029800 PROCEDURE DIVISION.
029900*****************************************************************
030000* STRAIGHT-LINE DRIVER, NO SORT INVOLVED - GCHTRANS ARRIVES
030100* ALREADY IN THE ORDER GCHDRAW WROTE IT (ONE RECORD PER REQUEST,
030200* REQUEST ORDER), AND THIS REPORT DOES NOT RE-SEQUENCE IT.
030300 000-MAIN-CONTROL.
030400     PERFORM 100-INITIALIZATION
030500         THRU 100-EXIT
030600     PERFORM 200-READ-AND-PRINT
030700         THRU 200-EXIT
030800         UNTIL TRANS-EOF
030900     PERFORM 290-WRITE-HISTORY-TOTALS
031000         THRU 290-EXIT
031100     PERFORM 900-FINALIZATION
031200         THRU 900-EXIT
031300     STOP RUN.
031400*
031500*****************************************************************
031600* 100 SERIES - OPEN FILES, READ THE SELECTION CARD
031700*****************************************************************
031800* HISTSEL-FILE IS OPENED, READ ONCE AND CLOSED RIGHT HERE IN THE
031900* 100 SERIES - IT HAS NO PART IN THE 200 SERIES MAIN LOOP, SO
032000* THERE IS NO POINT HOLDING IT OPEN FOR THE LENGTH OF THE RUN.
032100 100-INITIALIZATION.
032200     OPEN INPUT  TRANSACTION-FILE-IN
032300                 HISTSEL-FILE
032400     OPEN OUTPUT HISTORY-RPT-OUT
032500     PERFORM 105-READ-SELECTION-CARD
032600         THRU 105-EXIT
032700     PERFORM 110-GET-RUN-DATE
032800         THRU 110-EXIT
032900     PERFORM 115-WRITE-HISTORY-HEADERS
033000         THRU 115-EXIT
033100         VARYING COUNTER FROM 1 BY 1
033200         UNTIL COUNTER IS EQUAL TO 6
033300     CLOSE HISTSEL-FILE.
033400 100-EXIT.
033500     EXIT.
033600*
033700* A BLANK OR MISSING CARD MEANS "REPORT EVERY USER" - THE DEFAULT
033800* WS-SELECT-ALL-SW VALUE ALREADY COVERS A MISSING CARD; A CARD
033900* WITH A NON-BLANK USER-ID NARROWS THE REPORT TO THAT ONE PLAYER.
034000 105-READ-SELECTION-CARD.
034100     READ HISTSEL-FILE
034200         AT END
034300             MOVE "Y" TO WS-SELECT-ALL-SW
034400         NOT AT END
034500             IF HS-USER-ID IS EQUAL TO SPACES
034600                 MOVE "Y" TO WS-SELECT-ALL-SW
034700             ELSE
034800                 MOVE "N" TO WS-SELECT-ALL-SW
034900                 MOVE HS-USER-ID TO WS-SELECT-USER-ID
035000             END-IF
035100     END-READ.
035200 105-EXIT.
035300     EXIT.
035400*
035500* PR-311 Y2K FIX - A TWO-DIGIT YEAR OF 70 OR HIGHER IS TAKEN AS
035600* 19XX, ANYTHING BELOW 70 IS TAKEN AS 20XX.  SAME SLIDING WINDOW
035700* GCHDRAW USES SO THE TWO PROGRAMS NEVER DISAGREE ON A CENTURY.
035800 110-GET-RUN-DATE.
035900     ACCEPT WS-DATE-6 FROM DATE
036000     ACCEPT WS-TIME-8 FROM TIME
036100     MOVE WS-CENTURY-WINDOW TO WS-RUN-CENTURY
036200     IF WS-DATE-YY IS LESS THAN 70
036300         ADD 1 TO WS-RUN-CENTURY
036400     END-IF
036500     MOVE WS-DATE-YY TO WS-RUN-YY
036600     MOVE WS-DATE-MM TO WS-RUN-MM
036700     MOVE WS-DATE-DD TO WS-RUN-DD.
036800 110-EXIT.
036900     EXIT.
037000*
037100* HEADER LINES 1-5, PLUS THE COLUMN RULE, ARE WRITTEN BY THIS
037200* SAME PARAGRAPH THE SIXTH TIME THROUGH - MATCHES THE GCHDRAW
037300* 115-WRITE-SUMMARY-HEADERS IDIOM.
037400 115-WRITE-HISTORY-HEADERS.
037500     IF COUNTER IS EQUAL TO 1
037600         MOVE BOSS-NAME TO BOSS-NAME-OUT
037700         MOVE WS-RUN-MM TO MONTH-OUT
037800         MOVE WS-RUN-DD TO DAY-OUT
037900         COMPUTE YEAR-OUT = (WS-RUN-CENTURY * 100) + WS-RUN-YY
038000         MOVE WS-TIME-HH TO HOUR-OUT
038100         MOVE WS-TIME-MM TO MINUTE-OUT
038200         IF SELECT-ALL-USERS
038300             MOVE "ALL USERS" TO SEL-USER-OUT
038400         ELSE
038500             MOVE WS-SELECT-USER-ID TO SEL-USER-OUT
038600         END-IF
038700     END-IF
038800     MOVE RPT-HDR-LN(COUNTER) TO HISTORY-RPT-LINE
038900     WRITE HISTORY-RPT-LINE.
039000 115-EXIT.
039100     EXIT.
039200*
039300*****************************************************************
039400* 200 SERIES - MAIN READ LOOP
039500*****************************************************************
039600* ONE READ PER CALL - WS-TRANS-READ COUNTS EVERY RECORD BEFORE
039700* THE SELECTION TEST SO THE TRAILER CAN SHOW READ VS. LISTED
039800* SEPARATELY.  THE GO TO ON AT-END SKIPS THE SELECTION LOGIC
039900* ENTIRELY RATHER THAN NESTING IT UNDER A NOT-AT-END, MATCHING
040000* THE SHOP'S USUAL EOF-HANDLING STYLE.
040100 200-READ-AND-PRINT.
040200     READ TRANSACTION-FILE-IN
040300         AT END
040400             MOVE "Y" TO WS-TRANS-EOF-SW
040500             GO TO 200-EXIT
040600     END-READ
040700     ADD 1 TO WS-TRANS-READ
040800     MOVE "N" TO WS-LINE-MATCHES-SW
040900     IF SELECT-ALL-USERS
041000         MOVE "Y" TO WS-LINE-MATCHES-SW
041100     ELSE
041200         IF TR-USER-ID IS EQUAL TO WS-SELECT-USER-ID
041300             MOVE "Y" TO WS-LINE-MATCHES-SW
041400         END-IF
041500     END-IF
041600     IF LINE-MATCHES-SELECTION
041700         PERFORM 210-WRITE-DETAIL-LINE THRU 210-EXIT
041800     END-IF.
041900 200-EXIT.
042000     EXIT.
042100*
042200* DETAIL LINE AND TRAILER ACCUMULATORS TOGETHER - A LINE THAT
042300* NEVER PRINTS (FAILED THE SELECTION TEST IN 200-READ-AND-PRINT)
042400* NEVER REACHES THIS PARAGRAPH, SO WS-TRANS-LISTED, WS-PAID-
042500* TOTAL AND WS-FREE-TOTAL ONLY EVER REFLECT PRINTED LINES.
042600 210-WRITE-DETAIL-LINE.
042700     MOVE SPACES TO WS-DETAIL-LINE
042800     MOVE TR-REQUEST-ID    TO DL-REQUEST-ID
042900     MOVE TR-USER-ID       TO DL-USER-ID
043000     MOVE TR-POOL-ID       TO DL-POOL-ID
043100     MOVE TR-CONSUMED-PAID TO DL-PAID-CONSUMED
043200     MOVE TR-CONSUMED-FREE TO DL-FREE-CONSUMED
043300     MOVE TR-RESULT-COUNT  TO DL-ITEM-COUNT
043400     MOVE TR-CREATED-DATE  TO DL-CREATED-DATE
043500     MOVE WS-DETAIL-LINE   TO HISTORY-RPT-LINE
043600     WRITE HISTORY-RPT-LINE
043700     ADD 1 TO WS-TRANS-LISTED
043800     ADD TR-CONSUMED-PAID TO WS-PAID-TOTAL
043900     ADD TR-CONSUMED-FREE TO WS-FREE-TOTAL.
044000 210-EXIT.
044100     EXIT.
044200*
044300*****************************************************************
044400* 290 - PRINT THE HISTORY REPORT GRAND TOTALS
044500*****************************************************************
044600 290-WRITE-HISTORY-TOTALS.
044700     MOVE WS-TRANS-READ   TO TL-TRANS-READ
044800     MOVE WS-TRANS-LISTED TO TL-TRANS-LISTED
044900     MOVE WS-PAID-TOTAL   TO TL-PAID
045000     MOVE WS-FREE-TOTAL   TO TL-FREE
045100     PERFORM 291-WRITE-ONE-TOTALS-LINE
045200         THRU 291-EXIT
045300         VARYING COUNTER FROM 1 BY 1
045400         UNTIL COUNTER IS EQUAL TO 5.
045500 290-EXIT.
045600     EXIT.
045700*
045800* SAME COUNTER-DRIVEN TABLE PRINT AS 115-WRITE-HISTORY-HEADERS -
045900* ONE CALL PER TRAILER LINE, INDEXED RATHER THAN FOUR SEPARATE
046000* WRITE STATEMENTS.
046100 291-WRITE-ONE-TOTALS-LINE.
046200     MOVE TL-LINE(COUNTER) TO HISTORY-RPT-LINE
046300     WRITE HISTORY-RPT-LINE.
046400 291-EXIT.
046500     EXIT.
046600*
046700*****************************************************************
046800* 900 - CLOSE FILES.  HISTSEL-FILE IS ALREADY CLOSED BY THE 100
046900* SERIES ABOVE, SO ONLY THE TWO FILES STILL OPEN AT RUN END NEED
047000* CLOSING HERE.  NEITHER FILE IS REOPENED OUTPUT OR REWRITTEN -
047100* THIS PROGRAM IS READ-AND-PRINT ONLY, IT UPDATES NOTHING.
047200*****************************************************************
047300 900-FINALIZATION.
047400     CLOSE TRANSACTION-FILE-IN
047500           HISTORY-RPT-OUT.
047600 900-EXIT.
047700     EXIT.
